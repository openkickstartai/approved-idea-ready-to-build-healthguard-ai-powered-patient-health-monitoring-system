000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DEVCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/12/94.
000700 DATE-COMPILED. 04/12/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    DEVCALC IS CALLED ONCE PER VITAL-SIGN READING BY ANOMSCAN.
001300*    IT LOOKS UP THE FIXED CLINICAL NORMAL RANGE FOR THE VITAL
001400*    NAMED BY DC-VITAL-INDEX, COMPUTES THE NORMALIZED DEVIATION
001500*    OF THE OBSERVED VALUE FROM THAT RANGE, AND GRADES THE
001600*    RESULT WARNING OR CRITICAL.  A ZERO DEVIATION MEANS THE
001700*    READING IS IN RANGE AND DC-SEVERITY-CD COMES BACK SPACES -
001800*    ANOMSCAN TREATS THAT AS "DO NOT ALERT".
001900*
002000*CHANGE LOG.
002100*    04-12-94  JS  0001  ORIGINAL PROGRAM - SPLIT OUT OF THE
002200*                        BILLING COST CALCULATOR SHAPE SO THE
002300*                        RANGE TABLE HAS ONE HOME.
002400*    08-03-94  JS  0014  ADDED RESP-RATE ENTRY - RESPIRATORY
002500*                        MONITORING WAS ADDED TO THE WARD
002600*                        TELEMETRY FEED THIS QUARTER.
002700*    02-17-95  RT  0027  WIDENED DC-DEVIATION-WS TO 4 DECIMAL
002800*                        PLACES.  THE 2-DECIMAL VERSION GRADED
002900*                        A 38.65 TEMPERATURE READING AS NORMAL
003000*                        INSTEAD OF WARNING - TICKET HG-0112.
003100*    11-30-98  RT  0033  Y2K REVIEW - NO DATE FIELDS IN THIS
003200*                        PROGRAM, NO CHANGE REQUIRED.  SIGNED
003300*                        OFF PER MEMO 98-44.
003400*    06-21-99  LM  0038  CORRECTED BP-DIASTOLIC HIGH BOUND - WAS
003500*                        MISTYPED AS 99.00, SHOULD BE 90.00 PER
003600*                        CLINICAL STANDARDS COMMITTEE TABLE.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     CLASS DC-VALID-SEVERITY IS "W", "C", " ".
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900*
005000* FIXED CLINICAL NORMAL-RANGE TABLE.  LOADED ONCE BY EVERY CALL
005100* BECAUSE DEVCALC HOLDS NO STATE BETWEEN CALLS - ANOMSCAN MAY
005200* BE CALLING A DIFFERENT COPY OF THE VITALS TABLE BETWEEN RUNS.
005300 01  DC-RANGE-TABLE-AREA.
005400     05  DC-RANGE-ENTRY          OCCURS 6 TIMES
005500                                 INDEXED BY DC-RANGE-X.
005600         10  DC-RANGE-NAME       PIC X(12).
005700         10  DC-RANGE-LOW        PIC S9(3)V99.
005800         10  DC-RANGE-HIGH       PIC S9(3)V99.
005900         10  DC-RANGE-SPAN       PIC S9(3)V9(4).
005950     05  FILLER                  PIC X(6).
006000
006100* DSP REDEFINES BELOW EXIST SO A SYSOUT DISPLAY STATEMENT CAN
006200* SHOW A COMP-3/COMP FIELD'S BYTES WITHOUT PUTTING A NUMERIC
006300* MOVE IN THE DEBUG PATH - SAME HABIT AS THE OLD BILLING DUMPS.
006400 01  WS-WORK-FIELDS.
006500     05  WS-DEV-LOW-SIDE         PIC S9(3)V9(4) COMP-3.
006600     05  WS-DEV-LOW-SIDE-DSP REDEFINES WS-DEV-LOW-SIDE
006700                                 PIC X(4).
006800     05  WS-DEV-HIGH-SIDE        PIC S9(3)V9(4) COMP-3.
006900     05  WS-DEVIATION            PIC S9(3)V9(4) COMP-3.
007000     05  WS-DEVIATION-DSP REDEFINES WS-DEVIATION
007100                                 PIC X(4).
007200     05  WS-TABLE-IDX            PIC S9(4) COMP.
007300     05  WS-TABLE-IDX-DSP REDEFINES WS-TABLE-IDX
007400                                 PIC X(2).
007500     05  FILLER                  PIC X(6).
007600
007700 LINKAGE SECTION.
007800 01  DC-DEVIATION-REC.
007900     05  DC-VITAL-INDEX          PIC 9(1).
008000         88  DC-IS-HEART-RATE        VALUE 1.
008100         88  DC-IS-BP-SYSTOLIC       VALUE 2.
008200         88  DC-IS-BP-DIASTOLIC      VALUE 3.
008300         88  DC-IS-TEMPERATURE       VALUE 4.
008400         88  DC-IS-SPO2              VALUE 5.
008500         88  DC-IS-RESP-RATE         VALUE 6.
008600     05  DC-OBSERVED-VALUE       PIC S9(3)V99.
008700     05  DC-RANGE-NAME-OUT       PIC X(12).
008800     05  DC-LOW-BOUND            PIC S9(3)V99.
008900     05  DC-HIGH-BOUND           PIC S9(3)V99.
009000     05  DC-DEVIATION-OUT        PIC S9(3)V9(4).
009100     05  DC-SEVERITY-CD          PIC X(8).
009200         88  DC-IS-WARNING           VALUE 'WARNING '.
009300         88  DC-IS-CRITICAL          VALUE 'CRITICAL'.
009350     05  FILLER                  PIC X(4).
009400
009500 01  DC-RETURN-CD                PIC S9(4) COMP.
009600
009700 PROCEDURE DIVISION USING DC-DEVIATION-REC, DC-RETURN-CD.
009800
009900 000-HOUSEKEEPING.
010000     PERFORM 050-LOAD-RANGE-TABLE THRU 050-EXIT.
010100     PERFORM 100-LOOKUP-RANGE THRU 100-EXIT.
010200     PERFORM 200-CALC-DEVIATION THRU 200-EXIT.
010300     PERFORM 300-GRADE-SEVERITY THRU 300-EXIT.
010400     MOVE ZERO TO DC-RETURN-CD.
010500     GOBACK.
010600
010700*----------------------------------------------------------------*
010800* TABLE IS RELOADED EVERY CALL - SEE REMARKS ABOVE.  VALUES ARE  *
010900* THE CLINICAL STANDARDS COMMITTEE'S FIXED NORMAL RANGES.        *
011000*----------------------------------------------------------------*
011100 050-LOAD-RANGE-TABLE.
011200     MOVE 'HEART-RATE  '    TO DC-RANGE-NAME(1).
011300     MOVE +060.00           TO DC-RANGE-LOW(1).
011400     MOVE +100.00           TO DC-RANGE-HIGH(1).
011500     MOVE +040.0000         TO DC-RANGE-SPAN(1).
011600
011700     MOVE 'BP-SYSTOLIC '    TO DC-RANGE-NAME(2).
011800     MOVE +090.00           TO DC-RANGE-LOW(2).
011900     MOVE +140.00           TO DC-RANGE-HIGH(2).
012000     MOVE +050.0000         TO DC-RANGE-SPAN(2).
012100
012200     MOVE 'BP-DIASTOLIC'    TO DC-RANGE-NAME(3).
012300     MOVE +060.00           TO DC-RANGE-LOW(3).
012400     MOVE +090.00           TO DC-RANGE-HIGH(3).
012500     MOVE +030.0000         TO DC-RANGE-SPAN(3).
012600
012700     MOVE 'TEMPERATURE '    TO DC-RANGE-NAME(4).
012800     MOVE +036.10           TO DC-RANGE-LOW(4).
012900     MOVE +037.80           TO DC-RANGE-HIGH(4).
013000     MOVE +001.7000         TO DC-RANGE-SPAN(4).
013100
013200     MOVE 'SPO2        '    TO DC-RANGE-NAME(5).
013300     MOVE +095.00           TO DC-RANGE-LOW(5).
013400     MOVE +100.00           TO DC-RANGE-HIGH(5).
013500     MOVE +005.0000         TO DC-RANGE-SPAN(5).
013600
013700     MOVE 'RESP-RATE   '    TO DC-RANGE-NAME(6).
013800     MOVE +012.00           TO DC-RANGE-LOW(6).
013900     MOVE +020.00           TO DC-RANGE-HIGH(6).
014000     MOVE +008.0000         TO DC-RANGE-SPAN(6).
014100 050-EXIT.
014200     EXIT.
014300
014400 100-LOOKUP-RANGE.
014500     MOVE DC-VITAL-INDEX TO WS-TABLE-IDX.
014600     SET DC-RANGE-X TO WS-TABLE-IDX.
014700     MOVE DC-RANGE-NAME(DC-RANGE-X)  TO DC-RANGE-NAME-OUT.
014800     MOVE DC-RANGE-LOW(DC-RANGE-X)   TO DC-LOW-BOUND.
014900     MOVE DC-RANGE-HIGH(DC-RANGE-X)  TO DC-HIGH-BOUND.
015000 100-EXIT.
015100     EXIT.
015200
015300*----------------------------------------------------------------*
015400* DEVIATION = MAX( (LOW-VALUE)/SPAN, (VALUE-HIGH)/SPAN, 0 )      *
015500* NO INTRINSIC FUNCTIONS - THREE-WAY COMPARE DOES THE SAME JOB.  *
015600*----------------------------------------------------------------*
015700 200-CALC-DEVIATION.
015800     COMPUTE WS-DEV-LOW-SIDE ROUNDED =
015900             (DC-LOW-BOUND - DC-OBSERVED-VALUE)
016000                 / DC-RANGE-SPAN(DC-RANGE-X).
016100     COMPUTE WS-DEV-HIGH-SIDE ROUNDED =
016200             (DC-OBSERVED-VALUE - DC-HIGH-BOUND)
016300                 / DC-RANGE-SPAN(DC-RANGE-X).
016400
016500     IF WS-DEV-LOW-SIDE > WS-DEV-HIGH-SIDE
016600         MOVE WS-DEV-LOW-SIDE  TO WS-DEVIATION
016700     ELSE
016800         MOVE WS-DEV-HIGH-SIDE TO WS-DEVIATION.
016900
017000     IF WS-DEVIATION < 0
017100         MOVE 0 TO WS-DEVIATION.
017200
017300     MOVE WS-DEVIATION TO DC-DEVIATION-OUT.
017400 200-EXIT.
017500     EXIT.
017600
017700 300-GRADE-SEVERITY.
017800     IF WS-DEVIATION = 0
017900         MOVE SPACES      TO DC-SEVERITY-CD
018000     ELSE
018100         IF WS-DEVIATION > 0.5
018200             MOVE 'CRITICAL' TO DC-SEVERITY-CD
018300         ELSE
018400             MOVE 'WARNING ' TO DC-SEVERITY-CD.
018500 300-EXIT.
018600     EXIT.
