000100******************************************************************
000200* PATMSTR  -  HEALTHGUARD PATIENT MASTER RECORD
000300*
000400* COPY MEMBER FOR THE INDEXED PATIENT MASTER FILE (PATMSTR).
000500* RECORD KEY IS PAT-PATIENT-ID.  MAINTAINED ONLY BY PATMAINT -
000600* NO OTHER PROGRAM IN THIS SUITE OPENS PATMSTR FOR OUTPUT.
000700*
000800* 02-91  REV A - ORIGINAL LAYOUT, CARVED OUT OF THE OLD HOSPITAL  - JS
000900*                BILLING PATIENT MASTER WHEN HEALTHGUARD WAS
001000*                SPUN OFF AS ITS OWN SUITE.  ONLY THE FIELDS THE
001100*                VITALS-MONITORING SIDE ACTUALLY USES CAME
001200*                ACROSS - SEE THE RESERVE BLOCK BELOW.
001300* 09-95  REV B - ADDED PAT-RECORD-STATUS SO A LOGICALLY DELETED   - JS
001400*                ROW CAN BE TOMBSTONED BEFORE THE PHYSICAL
001500*                DELETE GOES THROUGH (ABEND RECOVERY AID)
001600* 01-99  REV C - Y2K: PAT-CREATED-TS WAS ALREADY A FULL 10-DIGIT  - RT
001700*                EPOCH FIELD, NOT A 2-DIGIT YEAR - NO CHANGE
001800*                REQUIRED, REVIEWED AND SIGNED OFF PER MEMO 98-44
001900******************************************************************
002000 01  PAT-MASTER-RECORD.
002100*    RECORD KEY FOR THE PATMSTR INDEXED FILE
002200     05  PAT-PATIENT-ID          PIC X(10).
002300     05  PAT-PATIENT-NAME        PIC X(30).
002400     05  PAT-PATIENT-AGE         PIC 9(3).
002500     05  PAT-MEDICAL-HISTORY     PIC X(60).
002600     05  PAT-CREATED-TS          PIC S9(10)V99.
002700     05  PAT-CREATED-TS-PK REDEFINES PAT-CREATED-TS
002800                                 PIC S9(12)     COMP-3.
002900     05  PAT-RECORD-STATUS       PIC X(1).
003000         88  PAT-IS-ACTIVE           VALUE 'A'.
003100         88  PAT-IS-TOMBSTONED       VALUE 'D'.
003200         88  PAT-STATUS-VALID        VALUES ARE 'A', 'D'.
003300*    THE BREAKDOWN BELOW LETS PATMAINT'S LIST REPORT SHOW A
003400*    READABLE DATE WITHOUT RE-EDITING PAT-CREATED-TS EVERY LINE.
003500     05  PAT-CREATED-BRK REDEFINES PAT-CREATED-TS.
003600         10  PAT-CREATED-WHOLE-SECS  PIC S9(10).
003700         10  PAT-CREATED-FRAC-SECS   PIC 9(2).
003800*
003900* RESERVE BLOCK - CARRIED FORWARD FROM THE OLD BILLING MASTER.
004000* INSURANCE, EMPLOYER, AND EMERGENCY-CONTACT GROUPS LIVED HERE
004100* ON THE BILLING SIDE.  HEALTHGUARD HAS NO USE FOR THEM - LEFT
004200* AS FILLER RATHER THAN RESIZING THE RECORD A THIRD TIME.
004300     05  FILLER                  PIC X(200).
004400******************************************************************
