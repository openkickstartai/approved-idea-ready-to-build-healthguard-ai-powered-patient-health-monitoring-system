000100******************************************************************
000200* VITALREC  -  VITAL-SIGN READING RECORD
000300*
000400* COPY MEMBER FOR THE VITALS INPUT FILE (VTLINPT) AND THE VITALS
000500* STORE (VTLSTOR).  ONE OCCURRENCE PER PATIENT READING.  SIX
000600* CLINICAL VALUES PER READING, CARRIED AS ZONED DECIMAL TO MATCH
000700* HOW EVERY OTHER CLINICAL FIELD IS CARRIED IN THIS SHOP.
000800*
000900* 88-91  REV A - ORIGINAL LAYOUT                           - JS
001000* 03-94  REV B - ADDED VTL-READING-TS-PK COMP-3 REDEFINE     - JS
001100*                SO ANOMSCAN AND PATSUM CAN COMPARE READING
001200*                TIMESTAMPS WITHOUT RE-EDITING ZONED DATA
001300*                EVERY PASS THROUGH THE SCAN LOOP.
001400******************************************************************
001500 01  VTL-VITALS-RECORD.
001600     05  VTL-PATIENT-ID          PIC X(10).
001700     05  VTL-READING-TS          PIC S9(10)V99.
001800     05  VTL-READING-TS-PK REDEFINES VTL-READING-TS
001900                                 PIC S9(12)     COMP-3.
002000     05  VTL-HEART-RATE          PIC S9(3)V99.
002100     05  VTL-BP-SYSTOLIC         PIC S9(3)V99.
002200     05  VTL-BP-DIASTOLIC        PIC S9(3)V99.
002300     05  VTL-TEMPERATURE         PIC S9(3)V99.
002400     05  VTL-SPO2-PCT            PIC S9(3)V99.
002500     05  VTL-RESP-RATE           PIC S9(3)V99.
002600     05  FILLER                  PIC X(18).
002700*    FILLER RESERVED FOR ADDITIONAL VITAL CHANNELS (WARD
002800*    TELEMETRY ASKED ABOUT ECG STRIP CODES IN 1996 - NEVER
002900*    FUNDED).  DO NOT ASSIGN WITHOUT UPDATING ANOMSCAN'S
003000*    RANGE TABLE AND PATSUM'S ACCUMULATORS.
003100******************************************************************
