000100 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.  HLTHUPD.
000140 AUTHOR. JON SAYLES.
000160 INSTALLATION. COBOL DEVELOPMENT CENTER.
000180 DATE-WRITTEN. 05/20/91.
000200 DATE-COMPILED. 05/20/91.
000220 SECURITY. NON-CONFIDENTIAL.
000240
000260******************************************************************
000280*REMARKS.
000300*
000320*          THIS PROGRAM MAINTAINS THE HEALTH-RECORD TIME-SERIES
000340*          STORE (TSSTOR) - A SEPARATE JOB STEP FROM THE HGDRIVER
000360*          MONITORING RUN.  IT IS DRIVEN BY THE HLTHTRAN
000380*          TRANSACTION FILE, ONE TRANSACTION PER RECORD, SELECTED
000400*          BY HU-OPER-CD:
000420*
000440*               'I'  INSERT ONE METRIC.  A BULK LOAD IS JUST A
000460*                    HLTHTRAN FILE WITH ONE 'I' TRANSACTION PER
000480*                    METRIC - THERE IS NO SEPARATE BULK ENTRY
000500*                    POINT.  A BLANK TIMESTAMP DEFAULTS TO THE
000520*                    RUN TIMESTAMP.
000540*               'Q'  RANGE QUERY - ALL OF ONE PATIENT'S METRICS
000560*                    WITH A READING TIMESTAMP BETWEEN HU-RANGE-
000580*                    START AND HU-RANGE-END, OLDEST FIRST.
000600*               'N'  LATEST-N - THE MOST RECENT HU-LATEST-COUNT
000620*                    METRICS FOR ONE PATIENT, NEWEST FIRST.
000640*
000660*          TSSTOR IS A PLAIN QSAM FILE WRITTEN IN INSERT ORDER,
000680*          NOT IN TIMESTAMP ORDER, SO BOTH QUERY OPERATIONS READ
000700*          THE WHOLE FILE INTO A WORKING-STORAGE TABLE AND SORT
000720*          IT - SAME SHAPE AS PATMAINT'S LIST OPERATION.
000740*
000760******************************************************************
000780
000800         TRANSACTION FILE         -   HLTHTRAN
000820
000840         INPUT/OUTPUT FILE        -   TIME-SERIES STORE (TSSTOR)
000860
000880         DUMP FILE                -   SYSOUT
000900
000920******************************************************************
000940*CHANGE LOG.
000960*    05-20-91  JS  0001  ORIGINAL PROGRAM.
000980*    09-30-92  JS  0013  ADDED THE 'N' LATEST-N OPERATION - THE
001000*                        WARD CHARTING SCREEN ONLY EVER WANTED
001020*                        THE RANGE QUERY BEFORE THIS.
001040*    02-17-95  RT  0032  CAPPED BOTH WORK TABLES AT 1000 ROWS -
001060*                        SAME REGION PROBLEM AS TICKET HG-0121
001080*                        ON PATMAINT.
001100*    11-30-98  RT  0041  Y2K REVIEW - TS-READING-TS IS A FULL
001120*                        EPOCH FIELD.  NO CHANGE REQUIRED.
001140*                        SIGNED OFF MEMO 98-44.
001160*    04-11-00  RT  0049  DROPPED THE CALL INTERFACE TO HGDRIVER -
001180*                        SAME REASON AND SAME TICKET AS PATMAINT,
001200*                        HG-0156.  NOW READS HLTHTRAN DIRECTLY.
001220*    09-14-00  RT  0050  THE THREE CONTINUATION SWITCHES AND TWO
001240*                        WORK CONSTANTS HAD BEEN BURIED IN
001260*                        WS-WORK-FIELDS - PULLED THEM OUT TO
001280*                        77-LEVELS LIKE DALYUPDT DOES.  HG-0168.
001300*    09-15-00  RT  0051  440-STORE-ONE-ROW WAS ONLY SAVING HEART
001320*                        RATE INTO THE QUERY METRIC STRING -
001340*                        WIDENED WS-QUERY-METRIC/SW-METRIC TO
001360*                        X(90) AND NOW CARRY ALL SIX VITALS PLUS
001380*                        THE READING TIMESTAMP.  HG-0175.
001400*    09-15-00  RT  0052  500-LATEST-N NOW DEFAULTS HU-LATEST-
001420*                        COUNT TO 10 WHEN THE TRANSACTION LEFT
001440*                        IT AT ZERO - WAS COMING BACK EMPTY.
001460*                        HG-0176.
001480******************************************************************
001500 ENVIRONMENT DIVISION.
001520 CONFIGURATION SECTION.
001540 SOURCE-COMPUTER. IBM-390.
001560 OBJECT-COMPUTER. IBM-390.
001580 SPECIAL-NAMES.
001600     C01 IS NEXT-PAGE.
001620
001640 INPUT-OUTPUT SECTION.
001660 FILE-CONTROL.
001680     SELECT SYSOUT
001700     ASSIGN TO UT-S-SYSOUT
001720       ORGANIZATION IS SEQUENTIAL.
001740
001760     SELECT HLTHTRAN
001780     ASSIGN TO UT-S-HLTHTRAN
001800       ACCESS MODE IS SEQUENTIAL
001820       FILE STATUS IS HFCODE.
001840
001860     SELECT TSSTOR
001880     ASSIGN TO UT-S-TSSTOR
001900       ACCESS MODE IS SEQUENTIAL
001920       FILE STATUS IS TFCODE.
001940
001960 DATA DIVISION.
001980 FILE SECTION.
002000 FD  SYSOUT
002020     RECORDING MODE IS F
002040     LABEL RECORDS ARE STANDARD
002060     RECORD CONTAINS 130 CHARACTERS
002080     BLOCK CONTAINS 0 RECORDS
002100     DATA RECORD IS SYSOUT-REC.
002120 01  SYSOUT-REC  PIC X(130).
002140
002160******************************************************************
002180* HLTHTRAN - ONE UPDATE/QUERY REQUEST PER RECORD, BUILT BY THE
002200* WARD TELEMETRY FEED (INSERTS) OR THE WARD CHARTING SCREEN
002220* (QUERIES).  BOTH KINDS OF TRANSACTION RIDE THE SAME FILE - THE
002240* OPERATION CODE SAYS WHICH FIELDS ARE ACTUALLY IN USE.
002260******************************************************************
002280 FD  HLTHTRAN
002300     RECORDING MODE IS F
002320     LABEL RECORDS ARE STANDARD
002340     RECORD CONTAINS 80 CHARACTERS
002360     BLOCK CONTAINS 0 RECORDS
002380     DATA RECORD IS HU-TRANS-RECORD.
002400 01  HU-TRANS-RECORD.
002420     05  HU-OPER-CD              PIC X(1).
002440         88  HU-OPER-INSERT          VALUE 'I'.
002460         88  HU-OPER-RANGE-QUERY     VALUE 'Q'.
002480         88  HU-OPER-LATEST-N        VALUE 'N'.
002500     05  HU-PATIENT-ID           PIC X(10).
002520     05  HU-HEART-RATE           PIC S9(3)V99.
002540     05  HU-BP-SYSTOLIC          PIC S9(3)V99.
002560     05  HU-BP-DIASTOLIC         PIC S9(3)V99.
002580     05  HU-TEMPERATURE          PIC S9(3)V99.
002600     05  HU-SPO2-PCT             PIC S9(3)V99.
002620     05  HU-RESP-RATE            PIC S9(3)V99.
002640     05  HU-READING-TS           PIC S9(10)V99.
002660     05  HU-RANGE-START          PIC S9(10)V99.
002680     05  HU-RANGE-END            PIC S9(10)V99.
002700     05  HU-LATEST-COUNT         PIC 9(4).
002720     05  FILLER                  PIC X(4).
002740
002760 FD  TSSTOR
002780     RECORDING MODE IS F
002800     LABEL RECORDS ARE STANDARD
002820     RECORD CONTAINS 70 CHARACTERS
002840     BLOCK CONTAINS 0 RECORDS
002860     DATA RECORD IS TS-METRIC-RECORD.
002880     COPY TSMETRIC.
002900
002920 WORKING-STORAGE SECTION.
002940 01  FILE-STATUS-CODES.
002960     05  HFCODE                  PIC X(2).
002980         88  HFCODE-OK                  VALUE "00".
003000         88  HFCODE-EOF                  VALUE "10".
003020     05  TFCODE                  PIC X(2).
003040         88  TFCODE-OK                  VALUE "00".
003060         88  TFCODE-EOF                  VALUE "10".
003080     05  FILLER                  PIC X(4).
003100
003120 01  WS-RUN-DATE-AREA.
003140     05  WS-SYSTEM-DATE.
003160         10  WS-SYSTEM-YY        PIC 9(2).
003180         10  WS-SYSTEM-MM        PIC 9(2).
003200         10  WS-SYSTEM-DD        PIC 9(2).
003220     05  WS-SYSTEM-TIME          PIC 9(8).
003240     05  WS-RUN-TIMESTAMP        PIC S9(10)V99.
003260     05  WS-RUN-TIMESTAMP-PK REDEFINES WS-RUN-TIMESTAMP
003280                                 PIC S9(12)     COMP-3.
003300     05  FILLER                  PIC X(4).
003320
003340* QUERY WORK TABLE - SEE REMARKS.  1000-ROW CAP PER TICKET
003360* HG-0121 (SAME LIMIT AS PATMAINT'S LIST TABLE).
003380 01  WS-QUERY-TABLE-AREA.
003400     05  WS-QUERY-ENTRY          OCCURS 1000 TIMES
003420                                 INDEXED BY WS-QUERY-X
003440                                            WS-QUERY-Y.
003460         10  WS-QUERY-METRIC     PIC X(90).
003480         10  WS-QUERY-TS         PIC S9(10)V99.
003500     05  WS-QUERY-COUNT          PIC S9(4) COMP.
003520     05  WS-QUERY-COUNT-DSP REDEFINES WS-QUERY-COUNT
003540                                 PIC X(2).
003560     05  FILLER                  PIC X(4).
003580
003600 01  WS-SWAP-ENTRY.
003620     05  SW-METRIC               PIC X(90).
003640     05  SW-TS                   PIC S9(10)V99.
003660     05  FILLER                  PIC X(8).
003680
003700 01  WS-WORK-FIELDS.
003720     05  WS-OUT-COUNT            PIC S9(4) COMP.
003740     05  WS-OUT-COUNT-DSP REDEFINES WS-OUT-COUNT
003760                                 PIC X(2).
003780     05  WS-RESULT-COUNT         PIC 9(4).
003800     05  PARA-NAME               PIC X(30).
003820     05  FILLER                  PIC X(15).
003840
003860* 09-14-00 RT - THE THREE CONTINUATION SWITCHES AND THE TWO WORK
003880* CONSTANTS PULLED BACK OUT TO 77-LEVELS - DALYUPDT AND EVERY
003900* OTHER UPDATE PROGRAM IN THIS SHOP KEEPS ITS SWITCHES AND
003920* CONSTANTS AT THE 77 LEVEL.  TICKET HG-0168.
003940 77  WS-EOF-SW                   PIC X(1) VALUE SPACE.
003960     88  WS-NO-MORE-TRANS        VALUE 'Y'.
003980 77  WS-TSSTOR-EOF-SW            PIC X(1) VALUE SPACE.
004000     88  WS-NO-MORE-TSSTOR       VALUE 'Y'.
004020 77  WS-SORTED-SW                PIC X(1) VALUE SPACE.
004040     88  WS-TABLE-IS-SORTED      VALUE 'Y'.
004060 77  ZERO-VAL                    PIC S9(4) COMP VALUE 0.
004080 77  ONE-VAL                     PIC S9(4) COMP VALUE 1.
004100
004120 COPY ABENDREC.
004140
004160 PROCEDURE DIVISION.
004180     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004200     PERFORM 100-MAINLINE THRU 100-EXIT
004220         UNTIL WS-NO-MORE-TRANS.
004240     PERFORM 900-CLEANUP THRU 900-EXIT.
004260     MOVE ZERO TO RETURN-CODE.
004280     GOBACK.
004300
004320 000-HOUSEKEEPING.
004340     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004360     PERFORM 050-BUILD-RUN-TIMESTAMP THRU 050-EXIT.
004380     MOVE ZERO TO WS-RESULT-COUNT.
004400     MOVE 'N' TO WS-EOF-SW.
004420     OPEN INPUT HLTHTRAN.
004440     OPEN OUTPUT SYSOUT.
004460     READ HLTHTRAN
004480         AT END
004500             MOVE 'Y' TO WS-EOF-SW
004520     END-READ.
004540 000-EXIT.
004560     EXIT.
004580
004600 050-BUILD-RUN-TIMESTAMP.
004620     ACCEPT WS-SYSTEM-DATE FROM DATE.
004640     ACCEPT WS-SYSTEM-TIME FROM TIME.
004660     COMPUTE WS-RUN-TIMESTAMP =
004680         (WS-SYSTEM-YY * 10000 + WS-SYSTEM-MM * 100 +
004700          WS-SYSTEM-DD) * 1000000 + WS-SYSTEM-TIME.
004720 050-EXIT.
004740     EXIT.
004760
004780 100-MAINLINE.
004800     MOVE "100-MAINLINE" TO PARA-NAME.
004820     EVALUATE TRUE
004840         WHEN HU-OPER-INSERT
004860             PERFORM 150-INSERT-METRIC THRU 150-EXIT
004880         WHEN HU-OPER-RANGE-QUERY
004900             PERFORM 400-RANGE-QUERY THRU 400-EXIT
004920         WHEN HU-OPER-LATEST-N
004940             PERFORM 500-LATEST-N THRU 500-EXIT
004960         WHEN OTHER
004980             MOVE "INVALID HU-OPER-CD ON HLTHTRAN" TO
005000                                  ABEND-REASON-TXT
005020             GO TO 1000-ABEND-RTN
005040     END-EVALUATE.
005060     READ HLTHTRAN
005080         AT END
005100             MOVE 'Y' TO WS-EOF-SW
005120     END-READ.
005140 100-EXIT.
005160     EXIT.
005180
005200*----------------------------------------------------------------*
005220* INSERT - OPENS TSSTOR EXTEND SO THE INSERT NEVER DISTURBS WHAT *
005240* IS ALREADY ON THE FILE.  A BLANK HU-READING-TS DEFAULTS TO THE *
005260* RUN TIMESTAMP BUILT AT 050 ABOVE.                               *
005280*----------------------------------------------------------------*
005300 150-INSERT-METRIC.
005320     MOVE "150-INSERT-METRIC" TO PARA-NAME.
005340     OPEN EXTEND TSSTOR.
005360     MOVE HU-PATIENT-ID    TO TS-PATIENT-ID.
005380     IF HU-READING-TS = ZERO
005400         MOVE WS-RUN-TIMESTAMP TO TS-READING-TS
005420     ELSE
005440         MOVE HU-READING-TS TO TS-READING-TS.
005460     MOVE HU-HEART-RATE    TO TS-HEART-RATE.
005480     MOVE HU-BP-SYSTOLIC   TO TS-BP-SYSTOLIC.
005500     MOVE HU-BP-DIASTOLIC  TO TS-BP-DIASTOLIC.
005520     MOVE HU-TEMPERATURE   TO TS-TEMPERATURE.
005540     MOVE HU-SPO2-PCT      TO TS-SPO2-PCT.
005560     MOVE HU-RESP-RATE     TO TS-RESP-RATE.
005580     WRITE TS-METRIC-RECORD.
005600     CLOSE TSSTOR.
005620     MOVE SPACES TO SYSOUT-REC.
005640     STRING "INSERTED " DELIMITED BY SIZE
005660            HU-PATIENT-ID DELIMITED BY SPACE
005680         INTO SYSOUT-REC.
005700     WRITE SYSOUT-REC.
005720 150-EXIT.
005740     EXIT.
005760
005780*----------------------------------------------------------------*
005800* RANGE QUERY - LOAD THE MATCHING ROWS, SORT OLDEST-FIRST.       *
005820*----------------------------------------------------------------*
005840 400-RANGE-QUERY.
005860     MOVE "400-RANGE-QUERY" TO PARA-NAME.
005880     PERFORM 410-LOAD-RANGE-TABLE THRU 410-EXIT.
005900     PERFORM 450-SORT-ASCENDING THRU 450-EXIT.
005920     PERFORM 480-WRITE-ALL-ROWS THRU 480-EXIT.
005940 400-EXIT.
005960     EXIT.
005980
006000 410-LOAD-RANGE-TABLE.
006020     MOVE ZERO TO WS-QUERY-COUNT.
006040     MOVE 'N' TO WS-TSSTOR-EOF-SW.
006060     OPEN INPUT TSSTOR.
006080     PERFORM 420-READ-NEXT-TSSTOR THRU 420-EXIT.
006100     PERFORM 430-KEEP-IF-IN-RANGE THRU 430-EXIT
006120         UNTIL WS-NO-MORE-TSSTOR
006140            OR WS-QUERY-COUNT = 1000.
006160     CLOSE TSSTOR.
006180 410-EXIT.
006200     EXIT.
006220
006240 420-READ-NEXT-TSSTOR.
006260     READ TSSTOR
006280         AT END
006300             MOVE 'Y' TO WS-TSSTOR-EOF-SW.
006320 420-EXIT.
006340     EXIT.
006360
006380 430-KEEP-IF-IN-RANGE.
006400     IF TS-PATIENT-ID = HU-PATIENT-ID
006420        AND TS-READING-TS NOT < HU-RANGE-START
006440        AND TS-READING-TS NOT > HU-RANGE-END
006460         ADD 1 TO WS-QUERY-COUNT
006480         SET WS-QUERY-X TO WS-QUERY-COUNT
006500         PERFORM 440-STORE-ONE-ROW THRU 440-EXIT.
006520     PERFORM 420-READ-NEXT-TSSTOR THRU 420-EXIT.
006540 430-EXIT.
006560     EXIT.
006580
006600 440-STORE-ONE-ROW.
006620*    09-15-00 RT - THIS PARAGRAPH WAS ONLY CARRYING HEART RATE
006640*    INTO THE METRIC STRING - RANGE-QUERY AND LATEST-N BOTH
006660*    CAME OUT THE OTHER END WITH FIVE OF SIX VITALS DROPPED.
006680*    WS-QUERY-METRIC (AND SW-METRIC IN WS-SWAP-ENTRY) WERE
006700*    WIDENED TO X(90) TO HOLD ALL SIX VITALS PLUS THE READING
006720*    TIMESTAMP.  TICKET HG-0175.
006740     MOVE TS-READING-TS TO WS-QUERY-TS(WS-QUERY-X).
006760     STRING TS-PATIENT-ID   DELIMITED BY SPACE
006780            " HR="           DELIMITED BY SIZE
006800            TS-HEART-RATE    DELIMITED BY SIZE
006820            " BP="           DELIMITED BY SIZE
006840            TS-BP-SYSTOLIC   DELIMITED BY SIZE
006860            "/"              DELIMITED BY SIZE
006880            TS-BP-DIASTOLIC  DELIMITED BY SIZE
006900            " TEMP="         DELIMITED BY SIZE
006920            TS-TEMPERATURE   DELIMITED BY SIZE
006940            " SPO2="         DELIMITED BY SIZE
006960            TS-SPO2-PCT      DELIMITED BY SIZE
006980            " RESP="         DELIMITED BY SIZE
007000            TS-RESP-RATE     DELIMITED BY SIZE
007020            " TS="           DELIMITED BY SIZE
007040            TS-READING-TS    DELIMITED BY SIZE
007060         INTO WS-QUERY-METRIC(WS-QUERY-X).
007080 440-EXIT.
007100     EXIT.
007120
007140 450-SORT-ASCENDING.
007160     MOVE 'N' TO WS-SORTED-SW.
007180     PERFORM 460-ONE-ASC-PASS THRU 460-EXIT
007200         UNTIL WS-TABLE-IS-SORTED OR WS-QUERY-COUNT < 2.
007220 450-EXIT.
007240     EXIT.
007260
007280 460-ONE-ASC-PASS.
007300     MOVE 'Y' TO WS-SORTED-SW.
007320     PERFORM 470-COMPARE-ASCENDING THRU 470-EXIT
007340         VARYING WS-QUERY-X FROM 1 BY 1
007360         UNTIL WS-QUERY-X = WS-QUERY-COUNT.
007380 460-EXIT.
007400     EXIT.
007420
007440 470-COMPARE-ASCENDING.
007460     SET WS-QUERY-Y TO WS-QUERY-X.
007480     SET WS-QUERY-Y UP BY 1.
007500     IF WS-QUERY-TS(WS-QUERY-X) > WS-QUERY-TS(WS-QUERY-Y)
007520         MOVE WS-QUERY-ENTRY(WS-QUERY-X) TO WS-SWAP-ENTRY
007540         MOVE WS-QUERY-ENTRY(WS-QUERY-Y)
007560                                TO WS-QUERY-ENTRY(WS-QUERY-X)
007580         MOVE WS-SWAP-ENTRY TO WS-QUERY-ENTRY(WS-QUERY-Y)
007600         MOVE 'N' TO WS-SORTED-SW.
007620 470-EXIT.
007640     EXIT.
007660
007680 480-WRITE-ALL-ROWS.
007700     MOVE WS-QUERY-COUNT TO WS-RESULT-COUNT.
007720     PERFORM 490-WRITE-ONE-SYSOUT-LINE THRU 490-EXIT
007740         VARYING WS-QUERY-X FROM 1 BY 1
007760         UNTIL WS-QUERY-X > WS-QUERY-COUNT.
007780 480-EXIT.
007800     EXIT.
007820
007840 490-WRITE-ONE-SYSOUT-LINE.
007860     MOVE SPACES TO SYSOUT-REC.
007880     MOVE WS-QUERY-METRIC(WS-QUERY-X) TO SYSOUT-REC(1:90).
007900     WRITE SYSOUT-REC.
007920 490-EXIT.
007940     EXIT.
007960
007980*----------------------------------------------------------------*
008000* LATEST-N - SAME LOAD AS THE RANGE QUERY BUT OVER THE WHOLE     *
008020* FILE (NO RANGE TEST), SORTED DESCENDING, TRUNCATED TO N.       *
008040*----------------------------------------------------------------*
008060 500-LATEST-N.
008080     MOVE "500-LATEST-N" TO PARA-NAME.
008100*    09-15-00 RT - HU-LATEST-COUNT DEFAULTS TO 10 WHEN THE
008120*    CALLER LEFT IT AT ZERO - WITHOUT THIS, 580-WRITE-TOP-N'S
008140*    UNTIL TEST WAS SATISFIED ON THE FIRST PASS AND LATEST-N
008160*    CAME BACK EMPTY.  TICKET HG-0176.
008180     IF HU-LATEST-COUNT = ZERO
008200         MOVE 10 TO HU-LATEST-COUNT.
008220     MOVE ZERO TO WS-QUERY-COUNT.
008240     MOVE 'N' TO WS-TSSTOR-EOF-SW.
008260     OPEN INPUT TSSTOR.
008280     PERFORM 420-READ-NEXT-TSSTOR THRU 420-EXIT.
008300     PERFORM 510-KEEP-ONE-ROW THRU 510-EXIT
008320         UNTIL WS-NO-MORE-TSSTOR
008340            OR WS-QUERY-COUNT = 1000.
008360     CLOSE TSSTOR.
008380     PERFORM 550-SORT-DESCENDING THRU 550-EXIT.
008400     PERFORM 580-WRITE-TOP-N THRU 580-EXIT.
008420 500-EXIT.
008440     EXIT.
008460
008480 510-KEEP-ONE-ROW.
008500     IF TS-PATIENT-ID = HU-PATIENT-ID
008520         ADD 1 TO WS-QUERY-COUNT
008540         SET WS-QUERY-X TO WS-QUERY-COUNT
008560         PERFORM 440-STORE-ONE-ROW THRU 440-EXIT.
008580     PERFORM 420-READ-NEXT-TSSTOR THRU 420-EXIT.
008600 510-EXIT.
008620     EXIT.
008640
008660 550-SORT-DESCENDING.
008680     MOVE 'N' TO WS-SORTED-SW.
008700     PERFORM 560-ONE-DESC-PASS THRU 560-EXIT
008720         UNTIL WS-TABLE-IS-SORTED OR WS-QUERY-COUNT < 2.
008740 550-EXIT.
008760     EXIT.
008780
008800 560-ONE-DESC-PASS.
008820     MOVE 'Y' TO WS-SORTED-SW.
008840     PERFORM 570-COMPARE-DESCENDING THRU 570-EXIT
008860         VARYING WS-QUERY-X FROM 1 BY 1
008880         UNTIL WS-QUERY-X = WS-QUERY-COUNT.
008900 560-EXIT.
008920     EXIT.
008940
008960 570-COMPARE-DESCENDING.
008980     SET WS-QUERY-Y TO WS-QUERY-X.
009000     SET WS-QUERY-Y UP BY 1.
009020     IF WS-QUERY-TS(WS-QUERY-X) < WS-QUERY-TS(WS-QUERY-Y)
009040         MOVE WS-QUERY-ENTRY(WS-QUERY-X) TO WS-SWAP-ENTRY
009060         MOVE WS-QUERY-ENTRY(WS-QUERY-Y)
009080                                TO WS-QUERY-ENTRY(WS-QUERY-X)
009100         MOVE WS-SWAP-ENTRY TO WS-QUERY-ENTRY(WS-QUERY-Y)
009120         MOVE 'N' TO WS-SORTED-SW.
009140 570-EXIT.
009160     EXIT.
009180
009200 580-WRITE-TOP-N.
009220     MOVE ZERO TO WS-OUT-COUNT.
009240     PERFORM 590-WRITE-IF-WITHIN-N THRU 590-EXIT
009260         VARYING WS-QUERY-X FROM 1 BY 1
009280         UNTIL WS-QUERY-X > WS-QUERY-COUNT
009300            OR WS-OUT-COUNT = HU-LATEST-COUNT.
009320     MOVE WS-OUT-COUNT TO WS-RESULT-COUNT.
009340 580-EXIT.
009360     EXIT.
009380
009400 590-WRITE-IF-WITHIN-N.
009420     MOVE SPACES TO SYSOUT-REC.
009440     MOVE WS-QUERY-METRIC(WS-QUERY-X) TO SYSOUT-REC(1:90).
009460     WRITE SYSOUT-REC.
009480     ADD 1 TO WS-OUT-COUNT.
009500 590-EXIT.
009520     EXIT.
009540
009560 850-CLOSE-FILES.
009580     MOVE "850-CLOSE-FILES" TO PARA-NAME.
009600     CLOSE HLTHTRAN.
009620     CLOSE SYSOUT.
009640 850-EXIT.
009660     EXIT.
009680
009700 900-CLEANUP.
009720     MOVE "900-CLEANUP" TO PARA-NAME.
009740     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
009760 900-EXIT.
009780     EXIT.
009800
009820 1000-ABEND-RTN.
009840     MOVE "HLTHUPD " TO ABEND-PROGRAM-ID.
009860     MOVE PARA-NAME  TO ABEND-PARAGRAPH.
009880     MOVE "0099"     TO ABEND-REASON-CD.
009900     WRITE SYSOUT-REC FROM ABEND-MESSAGE-RECORD.
009920     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
009940     DISPLAY "*** ABNORMAL END OF JOB-HLTHUPD ***" UPON CONSOLE.
009960     DIVIDE ZERO-VAL INTO ONE-VAL.
