000100******************************************************************
000200* TSMETRIC  -  HEALTH-RECORD TIME-SERIES METRIC RECORD
000300*
000400* COPY MEMBER FOR THE HEALTH-RECORD STORE (TSSTOR) MAINTAINED BY
000500* HLTHUPD.  LOGICALLY KEYED BY TS-PATIENT-ID + TS-READING-TS BUT
000600* CARRIED AS A PLAIN QSAM FILE - SAME SHOP HABIT AS TRMTSRCH'S
000700* TREATMENT FILE, WHICH IS ALSO LOGICALLY KEYED BUT PHYSICALLY
000800* SEQUENTIAL.
000900*
001000* 05-94  REV A - ORIGINAL LAYOUT, SPLIT OUT OF VITALREC SO THE    - JS
001100*                TIME-SERIES STORE CAN EVOLVE SEPARATELY FROM
001200*                THE INGEST-SIDE VITALS STORE
001300******************************************************************
001400 01  TS-METRIC-RECORD.
001500     05  TS-PATIENT-ID           PIC X(10).
001600     05  TS-READING-TS           PIC S9(10)V99.
001700     05  TS-READING-TS-PK REDEFINES TS-READING-TS
001800                                 PIC S9(12)     COMP-3.
001900     05  TS-HEART-RATE           PIC S9(3)V99.
002000     05  TS-BP-SYSTOLIC          PIC S9(3)V99.
002100     05  TS-BP-DIASTOLIC         PIC S9(3)V99.
002200     05  TS-TEMPERATURE          PIC S9(3)V99.
002300     05  TS-SPO2-PCT             PIC S9(3)V99.
002400     05  TS-RESP-RATE            PIC S9(3)V99.
002500     05  FILLER                  PIC X(18).
002600******************************************************************
