000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VTLEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/15/91.
000600 DATE-COMPILED. 03/15/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE VITAL-SIGN READINGS FILE
001300*          PRODUCED BY THE WARD TELEMETRY FEED - ONE COMMA
001400*          DELIMITED LINE PER READING, WITH A HEADER ROW NAMING
001500*          THE COLUMNS.
001600*
001700*          THE HEADER IS CHECKED FOR THE SEVEN REQUIRED COLUMNS.
001800*          IF ANY IS MISSING THE WHOLE RUN IS ABORTED - NOTHING
001900*          IS APPENDED TO THE VITALS STORE.  THE TIMESTAMP
002000*          COLUMN IS NOT REQUIRED; WHEN IT IS ABSENT OR BLANK ON
002100*          A GIVEN LINE THE RUN TIMESTAMP PASSED IN BY HGDRIVER
002200*          IS USED INSTEAD.
002300*
002400*          EVERY LINE THAT SURVIVES THE EDIT IS APPENDED TO THE
002500*          VITALS STORE (VTLSTOR) IN THE ORDER IT WAS READ.
002600*
002700******************************************************************
002800
002900         INPUT FILE               -   VITALS INPUT FEED (VTLINPT)
003000
003100         OUTPUT FILE PRODUCED     -   VITALS STORE (VTLSTOR)
003200
003300         DUMP FILE                -   SYSOUT
003400
003500******************************************************************
003600*CHANGE LOG.
003700*    03-15-91  JS  0001  ORIGINAL PROGRAM.
003800*    07-02-91  JS  0006  ADDED THE HEADER-DRIVEN COLUMN SEARCH -
003900*                        THE FIRST CUT ASSUMED A FIXED COLUMN
004000*                        ORDER AND BROKE THE FIRST TIME WARD 4
004100*                        SENT A FEED WITHOUT A TIMESTAMP COLUMN.
004200*    11-19-93  JS  0011  DEFAULT TIMESTAMP NOW COMES FROM
004300*                        HGDRIVER'S RUN TIMESTAMP INSTEAD OF
004400*                        READING THE SYSTEM CLOCK HERE - ALL
004500*                        READINGS IN ONE INGEST NOW DEFAULT TO
004600*                        THE SAME MOMENT, PER CLINICAL REVIEW.
004700*    11-30-98  RT  0017  Y2K REVIEW - VTL-READING-TS IS A FULL
004800*                        EPOCH FIELD, NOT A 2-DIGIT YEAR.  NO
004900*                        CHANGE REQUIRED.  SIGNED OFF MEMO 98-44.
005000*    03-08-00  RT  0019  CORRECTED THE REQUIRED-COLUMN TABLE -
005100*                        "BP_DIASTOLIC" WAS MISSPELLED
005200*                        "BP_DIASTOLLIC" SINCE THE ORIGINAL BUILD
005300*                        AND NEVER MATCHED A REAL HEADER.
005320*    09-14-00  RT  0021  000-HOUSEKEEPING WAS CALLING
005340*                        050-PARSE-HEADER BEFORE THE FIRST READ
005360*                        OF VTLINPT EVER RAN - THE HEADER SEARCH
005380*                        WAS ALWAYS WORKING AGAINST A BLANK
005390*                        VTL-INPUT-LINE AND ABORTING EVERY RUN.
005392*                        MOVED THE PRIMING READ AHEAD OF THE
005394*                        PARSE, SAME ORDER DALYEDIT USES.
005396*                        TICKET HG-0163.
005397*    09-14-00  RT  0022  WS-EOF-SW AND THE TWO WORK CONSTANTS HAD
005417*                        BEEN BURIED INSIDE A 01-LEVEL GROUP -
005437*                        PULLED BACK OUT TO 77-LEVELS LIKE EVERY
005457*                        OTHER EDIT PROGRAM IN THIS SHOP.  HG-0165.
005477******************************************************************
005497 ENVIRONMENT DIVISION.
005517 CONFIGURATION SECTION.
005537 SOURCE-COMPUTER. IBM-390.
005557 OBJECT-COMPUTER. IBM-390.
005577 SPECIAL-NAMES.
005597     C01 IS NEXT-PAGE.
005617
005637 INPUT-OUTPUT SECTION.
005657 FILE-CONTROL.
005677     SELECT SYSOUT
005697     ASSIGN TO UT-S-SYSOUT
005717       ORGANIZATION IS SEQUENTIAL.
005737
005757     SELECT VTLINPT
005777     ASSIGN TO UT-S-VTLINPT
005797       ORGANIZATION IS LINE SEQUENTIAL
005817       FILE STATUS IS OFCODE.
005837
005857     SELECT VTLSTOR
005877     ASSIGN TO UT-S-VTLSTOR
005897       ACCESS MODE IS SEQUENTIAL
005917       FILE STATUS IS SFCODE.
005937
005957 DATA DIVISION.
005977 FILE SECTION.
005997 FD  SYSOUT
006017     RECORDING MODE IS F
006037     LABEL RECORDS ARE STANDARD
006057     RECORD CONTAINS 130 CHARACTERS
006077     BLOCK CONTAINS 0 RECORDS
006097     DATA RECORD IS SYSOUT-REC.
006117 01  SYSOUT-REC  PIC X(130).
006137
006157****** WARD TELEMETRY FEED - COMMA DELIMITED, HEADER ROW FIRST
006177 FD  VTLINPT
006197     RECORDING MODE IS V
006217     LABEL RECORDS ARE OMITTED
006237     RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS
006257     DATA RECORD IS VTL-INPUT-LINE.
006277 01  VTL-INPUT-LINE              PIC X(200).
006297
006317****** THE VITALS STORE - APPENDED TO, NEVER REWRITTEN HERE
006337 FD  VTLSTOR
006357     RECORDING MODE IS F
006377     LABEL RECORDS ARE STANDARD
006397     RECORD CONTAINS 70 CHARACTERS
006417     BLOCK CONTAINS 0 RECORDS
006437     DATA RECORD IS VTL-VITALS-RECORD.
006457     COPY VITALREC.
006477
006497 WORKING-STORAGE SECTION.
006517 01  FILE-STATUS-CODES.
006537     05  OFCODE                  PIC X(2).
006557         88  OFCODE-OK                  VALUE "00".
006577         88  OFCODE-EOF                 VALUE "10".
006597     05  SFCODE                  PIC X(2).
006617         88  SFCODE-OK                  VALUE "00".
006637     05  FILLER                  PIC X(4).
006657
006677 01  WS-HEADER-WORK.
006697     05  WS-HDR-TOKEN            OCCURS 8 TIMES
006717                                 INDEXED BY WS-HDR-X
006737                                 PIC X(20).
006757     05  WS-HDR-COUNT            PIC S9(4) COMP.
006767     05  WS-HDR-COUNT-DSP REDEFINES WS-HDR-COUNT
006770                                 PIC X(2).
006777     05  FILLER                  PIC X(2).
006797
006817 01  WS-REQUIRED-COLUMNS.
006837     05  WS-REQ-ENTRY            OCCURS 7 TIMES
006857                                 INDEXED BY WS-REQ-X.
006877         10  WS-REQ-NAME         PIC X(20).
006897         10  WS-REQ-COL-IDX      PIC S9(4) COMP.
006917     05  FILLER                  PIC X(4).
006937
006957 01  WS-DATA-TOKENS.
006977     05  WS-DATA-TOKEN           OCCURS 8 TIMES
006997                                 INDEXED BY WS-DATA-X
007017                                 PIC X(20).
007037     05  FILLER                  PIC X(4).
007057
007077 01  WS-COUNTERS-AND-SWITCHES.
007097     05  WS-RECORDS-READ         PIC 9(7) COMP-3.
007117     05  WS-RECORDS-READ-DSP REDEFINES WS-RECORDS-READ
007137                                 PIC X(4).
007157     05  WS-RECORDS-WRITTEN      PIC 9(7) COMP-3.
007177     05  WS-RUN-TIMESTAMP        PIC S9(10)V99.
007197     05  WS-RUN-TIMESTAMP-PK REDEFINES WS-RUN-TIMESTAMP
007217                                 PIC S9(12)     COMP-3.
007237     05  PARA-NAME               PIC X(30).
007257     05  FILLER                  PIC X(15).
007277
007297* 09-14-00 RT - EOF SWITCH AND THE TWO CONSTANTS PULLED BACK OUT
007317* TO 77-LEVELS, SAME AS DALYEDIT AND THE OTHER EDIT PROGRAMS
007337* KEEP THEM.  TICKET HG-0165.
007357 77  WS-EOF-SW                   PIC X(1) VALUE SPACE.
007377     88  WS-NO-MORE-INPUT        VALUE 'Y'.
007397 77  ZERO-VAL                    PIC S9(4) COMP VALUE 0.
007417 77  ONE-VAL                     PIC S9(4) COMP VALUE 1.
007437
007457 COPY ABENDREC.
007477
007497 LINKAGE SECTION.
007517 01  VE-INGEST-REC.
007537     05  VE-INPUT-FILENAME       PIC X(40).
007557     05  VE-RUN-TIMESTAMP        PIC S9(10)V99.
007577     05  VE-RECORD-COUNT         PIC 9(7).
007597     05  VE-ABORT-SW             PIC X(1).
007617         88  VE-ABORTED              VALUE 'Y'.
007637     05  VE-ERROR-FIELD          PIC X(20).
007657     05  FILLER                  PIC X(5).
007677
007697 01  VE-RETURN-CD                PIC S9(4) COMP.
007717
007737 PROCEDURE DIVISION USING VE-INGEST-REC, VE-RETURN-CD.
007757     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
007777     PERFORM 100-MAINLINE THRU 100-EXIT
007797         UNTIL WS-NO-MORE-INPUT OR VE-ABORTED.
007817     PERFORM 999-CLEANUP THRU 999-EXIT.
007837     GOBACK.
007857
007877* 09-14-00 RT - PRIMING READ MOVED AHEAD OF 050-PARSE-HEADER.
007897* TICKET HG-0163.
007917 000-HOUSEKEEPING.
007937     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
007957     MOVE SPACES TO VE-ABORT-SW.
007977     MOVE SPACES TO VE-ERROR-FIELD.
007997     MOVE ZERO TO VE-RECORD-COUNT, WS-RECORDS-READ,
008017                  WS-RECORDS-WRITTEN.
008037     MOVE VE-RUN-TIMESTAMP TO WS-RUN-TIMESTAMP.
008057     PERFORM 800-OPEN-FILES THRU 800-EXIT.
008077     PERFORM 900-READ-VTLINPT THRU 900-EXIT.
008097     IF NOT WS-NO-MORE-INPUT
008117         PERFORM 050-PARSE-HEADER THRU 050-EXIT
008137         IF NOT VE-ABORTED
008157             PERFORM 900-READ-VTLINPT THRU 900-EXIT.
008177 000-EXIT.
008197     EXIT.
008217
008237 100-MAINLINE.
008257     MOVE "100-MAINLINE" TO PARA-NAME.
008277     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
008297     IF NOT VE-ABORTED
008317         PERFORM 700-WRITE-VTLSTOR THRU 700-EXIT
008337         PERFORM 900-READ-VTLINPT THRU 900-EXIT.
008357 100-EXIT.
008377     EXIT.
008397
008417*----------------------------------------------------------------*
008437* READ THE HEADER LINE, THEN FIND WHERE EACH REQUIRED COLUMN AND *
008457* THE OPTIONAL TIMESTAMP COLUMN LANDED.  SAME SEARCH-A-TABLE     *
008477* SHAPE AS THE OLD EQUIPMENT-LOOKUP ROUTINE.                     *
008497*----------------------------------------------------------------*
008517 050-PARSE-HEADER.
008537     MOVE "050-PARSE-HEADER" TO PARA-NAME.
008557     MOVE ZERO TO WS-HDR-COUNT.
008577     MOVE SPACES TO WS-HEADER-WORK.
008597     UNSTRING VTL-INPUT-LINE DELIMITED BY ","
008617         INTO WS-HDR-TOKEN(1) WS-HDR-TOKEN(2) WS-HDR-TOKEN(3)
008637              WS-HDR-TOKEN(4) WS-HDR-TOKEN(5) WS-HDR-TOKEN(6)
008657              WS-HDR-TOKEN(7) WS-HDR-TOKEN(8)
008677         TALLYING IN WS-HDR-COUNT.
008697
008717     MOVE "PATIENT_ID"    TO WS-REQ-NAME(1).
008737     MOVE "HEART_RATE"    TO WS-REQ-NAME(2).
008757     MOVE "BP_SYSTOLIC"   TO WS-REQ-NAME(3).
008777     MOVE "BP_DIASTOLIC"  TO WS-REQ-NAME(4).
008797     MOVE "TEMPERATURE"   TO WS-REQ-NAME(5).
008817     MOVE "SPO2"          TO WS-REQ-NAME(6).
008837     MOVE "RESP_RATE"     TO WS-REQ-NAME(7).
008857
008877     PERFORM 060-FIND-ONE-COLUMN THRU 060-EXIT
008897         VARYING WS-REQ-X FROM 1 BY 1
008917         UNTIL WS-REQ-X > 7 OR VE-ABORTED.
008937 050-EXIT.
008957     EXIT.
008977
008997 060-FIND-ONE-COLUMN.
009017     SET WS-HDR-X TO 1.
009037     SEARCH WS-HDR-TOKEN
009057         AT END
009077             MOVE 'Y' TO VE-ABORT-SW
009097             MOVE WS-REQ-NAME(WS-REQ-X) TO VE-ERROR-FIELD
009117             MOVE "Missing required column" TO ABEND-REASON-TXT
009137         WHEN WS-HDR-TOKEN(WS-HDR-X) = WS-REQ-NAME(WS-REQ-X)
009157             SET WS-REQ-COL-IDX(WS-REQ-X) TO WS-HDR-X.
009177 060-EXIT.
009197     EXIT.
009217
009237*----------------------------------------------------------------*
009257* EDIT ONE DATA LINE - SPLIT IT AND MOVE EACH REQUIRED VALUE BY  *
009277* THE COLUMN POSITION 050-PARSE-HEADER FOUND.  A BLANK OR ABSENT *
009297* TIMESTAMP COLUMN DEFAULTS TO THE RUN TIMESTAMP.                *
009317*----------------------------------------------------------------*
009337 300-FIELD-EDITS.
009357     MOVE "300-FIELD-EDITS" TO PARA-NAME.
009377     MOVE SPACES TO WS-DATA-TOKENS.
009397     UNSTRING VTL-INPUT-LINE DELIMITED BY ","
009417         INTO WS-DATA-TOKEN(1) WS-DATA-TOKEN(2) WS-DATA-TOKEN(3)
009437              WS-DATA-TOKEN(4) WS-DATA-TOKEN(5) WS-DATA-TOKEN(6)
009457              WS-DATA-TOKEN(7) WS-DATA-TOKEN(8).
009477
009497     SET WS-DATA-X TO WS-REQ-COL-IDX(1).
009517     MOVE WS-DATA-TOKEN(WS-DATA-X) TO VTL-PATIENT-ID.
009537
009557     SET WS-DATA-X TO WS-REQ-COL-IDX(2).
009577     MOVE WS-DATA-TOKEN(WS-DATA-X) TO VTL-HEART-RATE.
009597
009617     SET WS-DATA-X TO WS-REQ-COL-IDX(3).
009637     MOVE WS-DATA-TOKEN(WS-DATA-X) TO VTL-BP-SYSTOLIC.
009657
009677     SET WS-DATA-X TO WS-REQ-COL-IDX(4).
009697     MOVE WS-DATA-TOKEN(WS-DATA-X) TO VTL-BP-DIASTOLIC.
009717
009737     SET WS-DATA-X TO WS-REQ-COL-IDX(5).
009757     MOVE WS-DATA-TOKEN(WS-DATA-X) TO VTL-TEMPERATURE.
009777
009797     SET WS-DATA-X TO WS-REQ-COL-IDX(6).
009817     MOVE WS-DATA-TOKEN(WS-DATA-X) TO VTL-SPO2-PCT.
009837
009857     SET WS-DATA-X TO WS-REQ-COL-IDX(7).
009877     MOVE WS-DATA-TOKEN(WS-DATA-X) TO VTL-RESP-RATE.
009897
009917     PERFORM 350-DEFAULT-TIMESTAMP THRU 350-EXIT.
009937 300-EXIT.
009957     EXIT.
009977
009997 350-DEFAULT-TIMESTAMP.
010017     MOVE "350-DEFAULT-TIMESTAMP" TO PARA-NAME.
010037     MOVE WS-RUN-TIMESTAMP TO VTL-READING-TS.
010057     IF WS-HDR-COUNT = 8
010077         IF WS-HDR-TOKEN(8) = "TIMESTAMP"
010097             IF WS-DATA-TOKEN(8) NOT = SPACES
010117                 MOVE WS-DATA-TOKEN(8) TO VTL-READING-TS.
010137 350-EXIT.
010157     EXIT.
010177
010197 700-WRITE-VTLSTOR.
010217     MOVE "700-WRITE-VTLSTOR" TO PARA-NAME.
010237     WRITE VTL-VITALS-RECORD.
010257     ADD 1 TO WS-RECORDS-WRITTEN.
010277     MOVE WS-RECORDS-WRITTEN TO VE-RECORD-COUNT.
010297 700-EXIT.
010317     EXIT.
010337
010357 800-OPEN-FILES.
010377     MOVE "800-OPEN-FILES" TO PARA-NAME.
010397     OPEN INPUT VTLINPT.
010417     OPEN EXTEND VTLSTOR.
010437     OPEN OUTPUT SYSOUT.
010457 800-EXIT.
010477     EXIT.
010497
010517 850-CLOSE-FILES.
010537     MOVE "850-CLOSE-FILES" TO PARA-NAME.
010557     CLOSE VTLINPT, VTLSTOR, SYSOUT.
010577 850-EXIT.
010597     EXIT.
010617
010637 900-READ-VTLINPT.
010657     MOVE "900-READ-VTLINPT" TO PARA-NAME.
010677     READ VTLINPT
010697         AT END
010717             MOVE 'Y' TO WS-EOF-SW.
010737     IF NOT WS-NO-MORE-INPUT
010757         ADD 1 TO WS-RECORDS-READ.
010777 900-EXIT.
010797     EXIT.
010817
010837 999-CLEANUP.
010857     MOVE "999-CLEANUP" TO PARA-NAME.
010877     IF VE-ABORTED
010897         MOVE 8 TO VE-RETURN-CD
010917     ELSE
010937         MOVE ZERO TO VE-RETURN-CD.
010957     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
010977 999-EXIT.
010997     EXIT.
