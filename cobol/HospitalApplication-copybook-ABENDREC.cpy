000100******************************************************************
000200* ABENDREC  -  COMMON ABEND / ERROR MESSAGE RECORD
000300*
000400* COPY MEMBER CARRIED OVER FROM THE BILLING-SIDE HOSPITAL SUITE.
000500* EVERY HEALTHGUARD PROGRAM COPIES THIS SO SYSOUT MESSAGES ALL
000600* LOOK THE SAME REGARDLESS OF WHICH PROGRAM ABENDED.
000700******************************************************************
000800 01  ABEND-MESSAGE-RECORD.
000900     05  ABEND-PROGRAM-ID        PIC X(8).
001000     05  ABEND-PARAGRAPH         PIC X(30).
001100     05  ABEND-REASON-CD         PIC X(4).
001200     05  ABEND-REASON-TXT        PIC X(80).
001300     05  FILLER                  PIC X(10).
001400******************************************************************
