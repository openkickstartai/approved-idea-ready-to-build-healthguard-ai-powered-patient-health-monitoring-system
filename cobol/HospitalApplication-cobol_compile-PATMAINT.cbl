000100 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.  PATMAINT.
000140 AUTHOR. JON SAYLES.
000160 INSTALLATION. COBOL DEVELOPMENT CENTER.
000180 DATE-WRITTEN. 05/09/91.
000200 DATE-COMPILED. 05/09/91.
000220 SECURITY. NON-CONFIDENTIAL.
000240
000260******************************************************************
000280*REMARKS.
000300*
000320*          THIS PROGRAM MAINTAINS THE PATIENT MASTER (PATMSTR) -
000340*          A SEPARATE JOB STEP FROM THE HGDRIVER MONITORING RUN.
000360*          IT IS DRIVEN BY THE PATMAINT-TRANS TRANSACTION FILE,
000380*          ONE TRANSACTION PER RECORD, EACH CARRYING AN OPERATION
000400*          CODE IN PM-OPER-CD - CREATE, GET, LIST OR DELETE.
000420*          PATMSTR IS A VSAM KSDS KEYED BY PAT-PATIENT-ID.
000440*
000460*          CREATE GENERATES THE ID (LITERAL 'P-' FOLLOWED BY AN
000480*          8-DIGIT SEQUENCE DERIVED FROM THE RUN TIMESTAMP), DEF-
000500*          AULTS MEDICAL HISTORY TO SPACES WHEN NOT SUPPLIED, AND
000520*          STAMPS PAT-CREATED-TS FROM THE RUN TIMESTAMP.
000540*
000560*          DELETE DOES NOT PHYSICALLY REMOVE THE VSAM RECORD - IT
000580*          SETS PAT-RECORD-STATUS TO THE TOMBSTONE VALUE AND
000600*          REWRITES.  LIST AND GET BOTH SKIP TOMBSTONED RECORDS.
000620*
000640*          LIST HAS NO USEFUL VSAM KEY TO BROWSE BY SINCE IT MUST
000660*          COME BACK NEWEST-FIRST BY PAT-CREATED-TS, NOT BY
000680*          PAT-PATIENT-ID - SO IT READS THE WHOLE FILE
000700*          SEQUENTIALLY INTO A WORKING-STORAGE TABLE AND SORTS
000720*          THAT TABLE IN PLACE.  SEE 700 BELOW.
000740*
000760*          EVERY TRANSACTION'S OUTCOME IS ECHOED TO SYSOUT.  A
000780*          GET OR DELETE THAT FINDS NOTHING IS NOT AN ABEND - IT
000800*          IS LOGGED AND THE JOB CONTINUES - BUT IT DOES PUSH
000820*          RETURN-CODE TO 4 SO THE JCL CAN TEST FOR IT.
000840*
000860******************************************************************
000880
000900         TRANSACTION FILE         -   PATMAINT-TRANS
000920
000940         MASTER FILE               -   PATIENT MASTER (PATMSTR)
000960
000980         DUMP FILE                 -   SYSOUT
001000
001020******************************************************************
001040*CHANGE LOG.
001060*    05-09-91  JS  0001  ORIGINAL PROGRAM.
001080*    09-30-92  JS  0012  ADDED THE LIST OPERATION AND THE IN-
001100*                        MEMORY SORT - ORIGINALLY THIS PROGRAM
001120*                        ONLY SUPPORTED CREATE/GET/DELETE.
001140*    02-17-95  RT  0031  CAPPED THE LIST WORK TABLE AT 500 ROWS -
001160*                        A FLOOR CENSUS REPORT RUN WITH AN
001180*                        UNBOUNDED TABLE ALMOST TOOK DOWN THE
001200*                        REGION.  TICKET HG-0121.
001220*    11-30-98  RT  0040  Y2K REVIEW - PAT-CREATED-TS IS A FULL
001240*                        EPOCH FIELD, NOT A 2-DIGIT YEAR.  NO
001260*                        CHANGE REQUIRED.  SIGNED OFF MEMO 98-44.
001280*    04-11-00  RT  0048  DROPPED THE CALL INTERFACE TO HGDRIVER -
001300*                        THE MONITORING RUN NEVER ACTUALLY
001320*                        INVOKED THIS PROGRAM AND OPERATIONS WAS
001340*                        RUNNING IT AS ITS OWN JOB STEP ANYWAY.
001360*                        NOW READS PATMAINT-TRANS DIRECTLY, ONE
001380*                        TRANSACTION AT A TIME, SAME SHAPE AS
001400*                        TRMTUPDT.  TICKET HG-0156.
001420*    09-14-00  RT  0051  THE FOUR SWITCHES AND TWO WORK CONSTANTS
001440*                        HAD BEEN BURIED IN WS-WORK-FIELDS -
001460*                        PULLED THEM OUT TO 77-LEVELS LIKE
001480*                        TRMTUPDT DOES.  TICKET HG-0169.
001500*    09-14-00  RT  0052  200-CREATE-PATIENT NOW REJECTS A BLANK
001520*                        NAME OR A ZERO AGE INSTEAD OF WRITING
001540*                        PAT-MASTER-RECORD WITH THEM.  TICKET
001560*                        HG-0173.
001580*    09-14-00  RT  0053  700-LIST-PATIENTS NOW DEFAULTS
001600*                        PM-LIST-LIMIT TO 20 WHEN THE CALLER LEAVES
001620*                        IT AT ZERO - 780-WRITE-LIST-SLICE CAME
001640*                        BACK EMPTY OTHERWISE.  TICKET HG-0174.
001660******************************************************************
001680 ENVIRONMENT DIVISION.
001700 CONFIGURATION SECTION.
001720 SOURCE-COMPUTER. IBM-390.
001740 OBJECT-COMPUTER. IBM-390.
001760 SPECIAL-NAMES.
001780     C01 IS NEXT-PAGE.
001800
001820 INPUT-OUTPUT SECTION.
001840 FILE-CONTROL.
001860     SELECT SYSOUT
001880     ASSIGN TO UT-S-SYSOUT
001900       ORGANIZATION IS SEQUENTIAL.
001920
001940     SELECT PATMAINT-TRANS
001960     ASSIGN TO UT-S-PATMTRAN
001980       ACCESS MODE IS SEQUENTIAL
002000       FILE STATUS IS TFCODE.
002020
002040     SELECT PATMSTR
002060            ASSIGN       TO PATMSTR
002080            ORGANIZATION IS INDEXED
002100            ACCESS MODE  IS DYNAMIC
002120            RECORD KEY   IS PAT-PATIENT-ID
002140            FILE STATUS  IS PATMSTR-STATUS.
002160
002180 DATA DIVISION.
002200 FILE SECTION.
002220 FD  SYSOUT
002240     RECORDING MODE IS F
002260     LABEL RECORDS ARE STANDARD
002280     RECORD CONTAINS 130 CHARACTERS
002300     BLOCK CONTAINS 0 RECORDS
002320     DATA RECORD IS SYSOUT-REC.
002340 01  SYSOUT-REC  PIC X(130).
002360
002380******************************************************************
002400* PATMAINT-TRANS - ONE MAINTENANCE REQUEST PER RECORD.  BUILT BY
002420* THE ADMISSIONS DESK EXTRACT, SORTED BY INPUT SEQUENCE - ORDER
002440* OF ARRIVAL MATTERS SINCE A CREATE CAN BE FOLLOWED BY A GET ON
002460* THE SAME KEY LATER IN THE SAME RUN.
002480******************************************************************
002500 FD  PATMAINT-TRANS
002520     RECORDING MODE IS F
002540     LABEL RECORDS ARE STANDARD
002560     RECORD CONTAINS 120 CHARACTERS
002580     BLOCK CONTAINS 0 RECORDS
002600     DATA RECORD IS PM-TRANS-RECORD.
002620 01  PM-TRANS-RECORD.
002640     05  PM-OPER-CD              PIC X(1).
002660         88  PM-OPER-CREATE          VALUE 'C'.
002680         88  PM-OPER-GET             VALUE 'G'.
002700         88  PM-OPER-LIST            VALUE 'L'.
002720         88  PM-OPER-DELETE          VALUE 'D'.
002740     05  PM-PATIENT-ID           PIC X(10).
002760     05  PM-PATIENT-NAME         PIC X(30).
002780     05  PM-PATIENT-AGE          PIC 9(3).
002800     05  PM-MEDICAL-HISTORY      PIC X(60).
002820     05  PM-LIST-LIMIT           PIC 9(4).
002840     05  PM-LIST-OFFSET          PIC 9(4).
002860     05  FILLER                  PIC X(8).
002880
002900 FD  PATMSTR
002920     RECORD CONTAINS 316 CHARACTERS
002940     DATA RECORD IS PAT-MASTER-RECORD.
002960     COPY PATMSTR.
002980
003000 WORKING-STORAGE SECTION.
003020 01  FILE-STATUS-CODES.
003040     05  TFCODE                  PIC X(2).
003060         88  TFCODE-OK               VALUE "00".
003080         88  TFCODE-EOF              VALUE "10".
003100     05  PATMSTR-STATUS          PIC X(2).
003120         88  PM-RECORD-FOUND         VALUE "00".
003140         88  PM-RECORD-NOT-FOUND     VALUE "23".
003160         88  PM-END-OF-FILE          VALUE "10".
003180     05  FILLER                  PIC X(4).
003200
003220 01  WS-RUN-DATE-AREA.
003240     05  WS-SYSTEM-DATE.
003260         10  WS-SYSTEM-YY        PIC 9(2).
003280         10  WS-SYSTEM-MM        PIC 9(2).
003300         10  WS-SYSTEM-DD        PIC 9(2).
003320     05  WS-SYSTEM-TIME          PIC 9(8).
003340     05  WS-RUN-TIMESTAMP        PIC S9(10)V99.
003360     05  WS-RUN-TIMESTAMP-PK REDEFINES WS-RUN-TIMESTAMP
003380                                 PIC S9(12)     COMP-3.
003400     05  FILLER                  PIC X(4).
003420
003440* LIST WORK TABLE - SEE REMARKS ABOVE.  500-ROW CAP PER TICKET
003460* HG-0121.
003480 01  WS-LIST-TABLE-AREA.
003500     05  WS-LIST-ENTRY           OCCURS 500 TIMES
003520                                 INDEXED BY WS-LIST-X
003540                                            WS-LIST-Y.
003560         10  WS-LIST-ID          PIC X(10).
003580         10  WS-LIST-NAME        PIC X(30).
003600         10  WS-LIST-AGE         PIC 9(3).
003620         10  WS-LIST-HISTORY     PIC X(60).
003640         10  WS-LIST-CREATED-TS  PIC S9(10)V99.
003660     05  WS-LIST-COUNT           PIC S9(4) COMP.
003680     05  WS-LIST-COUNT-DSP REDEFINES WS-LIST-COUNT
003700                                 PIC X(2).
003720     05  FILLER                  PIC X(4).
003740
003760 01  WS-SWAP-ENTRY.
003780     05  SW-ID                   PIC X(10).
003800     05  SW-NAME                 PIC X(30).
003820     05  SW-AGE                  PIC 9(3).
003840     05  SW-HISTORY              PIC X(60).
003860     05  SW-CREATED-TS           PIC S9(10)V99.
003880     05  FILLER                  PIC X(8).
003900
003920 01  WS-WORK-FIELDS.
003940     05  WS-OUT-COUNT            PIC S9(4) COMP.
003960     05  WS-SEQ-COUNTER          PIC S9(8) COMP.
003980     05  WS-SEQ-COUNTER-DSP REDEFINES WS-SEQ-COUNTER
004000                                 PIC X(4).
004020     05  WS-ID-SUFFIX            PIC 9(8).
004040     05  WS-TS-WHOLE             PIC S9(10) COMP-3.
004060     05  WS-TS-QUOTIENT          PIC S9(10) COMP-3.
004080     05  WS-TS-REMAINDER         PIC S9(8)  COMP-3.
004100     05  PM-PATIENT-ID-GEN       PIC X(10).
004120     05  WS-BATCH-RC             PIC S9(4) COMP.
004140     05  PARA-NAME               PIC X(30).
004160     05  FILLER                  PIC X(15).
004180
004200* 09-14-00 RT - THE FOUR CONTINUATION/FOUND SWITCHES AND THE TWO
004220* WORK CONSTANTS PULLED BACK OUT TO 77-LEVELS - TRMTUPDT AND THE
004240* OTHER MAINTENANCE PROGRAMS IN THIS SHOP KEEP THEIR SWITCHES
004260* AND CONSTANTS AT THE 77 LEVEL.  TICKET HG-0169.
004280 77  WS-EOF-SW                   PIC X(1) VALUE SPACE.
004300     88  WS-NO-MORE-TRANS        VALUE 'Y'.
004320 77  WS-NO-MORE-PATMSTR-SW       PIC X(1) VALUE SPACE.
004340     88  WS-NO-MORE-PATMSTR      VALUE 'Y'.
004360 77  WS-SORTED-SW                PIC X(1) VALUE SPACE.
004380     88  WS-TABLE-IS-SORTED      VALUE 'Y'.
004400 77  WS-FOUND-SW                 PIC X(1) VALUE SPACE.
004420     88  WS-WAS-FOUND            VALUE 'Y'.
004440 77  ZERO-VAL                    PIC S9(4) COMP VALUE 0.
004460 77  ONE-VAL                     PIC S9(4) COMP VALUE 1.
004480
004500 COPY ABENDREC.
004520
004540 PROCEDURE DIVISION.
004560     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004580     PERFORM 100-MAINLINE THRU 100-EXIT
004600         UNTIL WS-NO-MORE-TRANS.
004620     PERFORM 900-CLEANUP THRU 900-EXIT.
004640     MOVE WS-BATCH-RC TO RETURN-CODE.
004660     GOBACK.
004680
004700 000-HOUSEKEEPING.
004720     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004740     PERFORM 050-BUILD-RUN-TIMESTAMP THRU 050-EXIT.
004760     MOVE ZERO TO WS-BATCH-RC.
004780     MOVE 'N' TO WS-EOF-SW.
004800     OPEN INPUT PATMAINT-TRANS.
004820     OPEN I-O PATMSTR.
004840     OPEN OUTPUT SYSOUT.
004860     READ PATMAINT-TRANS
004880         AT END
004900             MOVE 'Y' TO WS-EOF-SW
004920     END-READ.
004940 000-EXIT.
004960     EXIT.
004980
005000 050-BUILD-RUN-TIMESTAMP.
005020     ACCEPT WS-SYSTEM-DATE FROM DATE.
005040     ACCEPT WS-SYSTEM-TIME FROM TIME.
005060     COMPUTE WS-RUN-TIMESTAMP =
005080         (WS-SYSTEM-YY * 10000 + WS-SYSTEM-MM * 100 +
005100          WS-SYSTEM-DD) * 1000000 + WS-SYSTEM-TIME.
005120 050-EXIT.
005140     EXIT.
005160
005180 100-MAINLINE.
005200     MOVE "100-MAINLINE" TO PARA-NAME.
005220     MOVE 'N' TO WS-FOUND-SW.
005240     EVALUATE TRUE
005260         WHEN PM-OPER-CREATE
005280             PERFORM 200-CREATE-PATIENT THRU 200-EXIT
005300         WHEN PM-OPER-GET
005320             PERFORM 300-GET-PATIENT THRU 300-EXIT
005340             PERFORM 350-ECHO-GET-RESULT THRU 350-EXIT
005360         WHEN PM-OPER-LIST
005380             PERFORM 700-LIST-PATIENTS THRU 700-EXIT
005400         WHEN PM-OPER-DELETE
005420             PERFORM 400-DELETE-PATIENT THRU 400-EXIT
005440             PERFORM 450-ECHO-DELETE-RESULT THRU 450-EXIT
005460         WHEN OTHER
005480             MOVE "INVALID PM-OPER-CD ON PATMAINT-TRANS"
005500                                  TO ABEND-REASON-TXT
005520             GO TO 1000-ABEND-RTN
005540     END-EVALUATE.
005560     READ PATMAINT-TRANS
005580         AT END
005600             MOVE 'Y' TO WS-EOF-SW
005620     END-READ.
005640 100-EXIT.
005660     EXIT.
005680
005700*----------------------------------------------------------------*
005720* CREATE - GENERATE THE ID, DEFAULT THE OPTIONAL FIELDS, WRITE.  *
005740*----------------------------------------------------------------*
005760 200-CREATE-PATIENT.
005780     MOVE "200-CREATE-PATIENT" TO PARA-NAME.
005800*    09-14-00 RT - NAME AND AGE ARE REQUIRED TO CREATE A PATIENT -
005820*    A BLANK NAME OR A ZERO AGE NO LONGER WRITES PAT-MASTER-RECORD,
005840*    IT ECHOES A REJECT LINE AND SETS WS-BATCH-RC.  TICKET HG-0173.
005860     IF PM-PATIENT-NAME = SPACES OR PM-PATIENT-AGE = ZERO
005880         MOVE SPACES TO SYSOUT-REC
005900         MOVE "REJECTED CREATE - NAME AND AGE ARE REQUIRED"
005920                                  TO SYSOUT-REC
005940         WRITE SYSOUT-REC
005960         MOVE 8 TO WS-BATCH-RC
005980     ELSE
006000         PERFORM 250-GENERATE-ID THRU 250-EXIT
006020         MOVE PM-PATIENT-ID-GEN TO PAT-PATIENT-ID
006040         MOVE PM-PATIENT-NAME   TO PAT-PATIENT-NAME
006060         MOVE PM-PATIENT-AGE    TO PAT-PATIENT-AGE
006080         IF PM-MEDICAL-HISTORY = SPACES
006100             MOVE SPACES TO PAT-MEDICAL-HISTORY
006120         ELSE
006140             MOVE PM-MEDICAL-HISTORY TO PAT-MEDICAL-HISTORY
006160         MOVE WS-RUN-TIMESTAMP TO PAT-CREATED-TS
006180         MOVE "A" TO PAT-RECORD-STATUS
006200         WRITE PAT-MASTER-RECORD
006220             INVALID KEY
006240                 MOVE "DUPLICATE PATIENT KEY ON CREATE"
006260                                      TO ABEND-REASON-TXT
006280                 GO TO 1000-ABEND-RTN
006300         END-WRITE
006320         MOVE SPACES TO SYSOUT-REC
006340         STRING "CREATED  " DELIMITED BY SIZE
006360                PM-PATIENT-ID-GEN DELIMITED BY SIZE
006380             INTO SYSOUT-REC
006400         WRITE SYSOUT-REC.
006420 200-EXIT.
006440     EXIT.
006460
006480*----------------------------------------------------------------*
006500* THE GENERATED ID IS "P-" FOLLOWED BY AN 8-DIGIT SEQUENCE BUILT *
006520* FROM THE RUN TIMESTAMP AND A JOB-STEP-LOCAL COUNTER.  THIS IS  *
006540* NOT THE SAME SCHEME THE BILLING SUITE USED FOR ACCOUNT NUMBERS*
006560* - THAT ONE NEEDED A CHECK DIGIT AND WE DO NOT.                 *
006580*----------------------------------------------------------------*
006600 250-GENERATE-ID.
006620     ADD 1 TO WS-SEQ-COUNTER.
006640     MOVE WS-RUN-TIMESTAMP TO WS-TS-WHOLE.
006660     DIVIDE WS-TS-WHOLE BY 90000000
006680         GIVING WS-TS-QUOTIENT
006700         REMAINDER WS-TS-REMAINDER.
006720     COMPUTE WS-ID-SUFFIX = WS-TS-REMAINDER + WS-SEQ-COUNTER.
006740     MOVE "P-" TO PM-PATIENT-ID-GEN(1:2).
006760     MOVE WS-ID-SUFFIX TO PM-PATIENT-ID-GEN(3:8).
006780 250-EXIT.
006800     EXIT.
006820
006840 300-GET-PATIENT.
006860     MOVE "300-GET-PATIENT" TO PARA-NAME.
006880     MOVE PM-PATIENT-ID TO PAT-PATIENT-ID.
006900     READ PATMSTR
006920         INVALID KEY
006940             MOVE 'N' TO WS-FOUND-SW.
006960     IF PM-RECORD-FOUND AND PAT-IS-ACTIVE
006980         MOVE 'Y' TO WS-FOUND-SW
007000     ELSE
007020         MOVE 'N' TO WS-FOUND-SW.
007040 300-EXIT.
007060     EXIT.
007080
007100 350-ECHO-GET-RESULT.
007120     MOVE SPACES TO SYSOUT-REC.
007140     IF WS-WAS-FOUND
007160         STRING "FOUND    " DELIMITED BY SIZE
007180                PAT-PATIENT-ID   DELIMITED BY SIZE
007200                " "              DELIMITED BY SIZE
007220                PAT-PATIENT-NAME DELIMITED BY SIZE
007240             INTO SYSOUT-REC
007260     ELSE
007280         STRING "NOT FOUND" DELIMITED BY SIZE
007300                PM-PATIENT-ID    DELIMITED BY SIZE
007320             INTO SYSOUT-REC
007340         MOVE 4 TO WS-BATCH-RC.
007360     WRITE SYSOUT-REC.
007380 350-EXIT.
007400     EXIT.
007420
007440 400-DELETE-PATIENT.
007460     MOVE "400-DELETE-PATIENT" TO PARA-NAME.
007480     MOVE PM-PATIENT-ID TO PAT-PATIENT-ID.
007500     READ PATMSTR
007520         INVALID KEY
007540             MOVE 'N' TO WS-FOUND-SW.
007560     IF PM-RECORD-FOUND AND PAT-IS-ACTIVE
007580         MOVE "D" TO PAT-RECORD-STATUS
007600         REWRITE PAT-MASTER-RECORD
007620             INVALID KEY
007640                 MOVE "PROBLEM REWRITING PATMSTR ON DELETE"
007660                                      TO ABEND-REASON-TXT
007680                 GO TO 1000-ABEND-RTN
007700         END-REWRITE
007720         MOVE 'Y' TO WS-FOUND-SW
007740     ELSE
007760         MOVE 'N' TO WS-FOUND-SW.
007780 400-EXIT.
007800     EXIT.
007820
007840 450-ECHO-DELETE-RESULT.
007860     MOVE SPACES TO SYSOUT-REC.
007880     IF WS-WAS-FOUND
007900         STRING "DELETED  " DELIMITED BY SIZE
007920                PM-PATIENT-ID    DELIMITED BY SIZE
007940             INTO SYSOUT-REC
007960     ELSE
007980         STRING "NOT FOUND" DELIMITED BY SIZE
008000                PM-PATIENT-ID    DELIMITED BY SIZE
008020             INTO SYSOUT-REC
008040         MOVE 4 TO WS-BATCH-RC.
008060     WRITE SYSOUT-REC.
008080 450-EXIT.
008100     EXIT.
008120
008140*----------------------------------------------------------------*
008160* LIST - READ THE WHOLE FILE, SKIP TOMBSTONES, SORT THE TABLE BY *
008180* CREATED-TS DESCENDING (A PLAIN BUBBLE SORT - THE TABLE IS      *
008200* CAPPED AT 500 ROWS SO THIS NEVER GETS EXPENSIVE), THEN WRITE    *
008220* BACK THE OFFSET/LIMIT SLICE.                                    *
008240*----------------------------------------------------------------*
008260 700-LIST-PATIENTS.
008280     MOVE "700-LIST-PATIENTS" TO PARA-NAME.
008300*    09-14-00 RT - LIST DEFAULTS TO THE TOP 20 WHEN THE CALLER
008320*    LEFT PM-LIST-LIMIT AT ZERO - WITHOUT THIS, 780-WRITE-LIST-
008340*    SLICE'S UNTIL TEST WAS SATISFIED BEFORE THE FIRST LINE AND
008360*    THE SLICE CAME BACK EMPTY.  TICKET HG-0174.
008380     IF PM-LIST-LIMIT = ZERO
008400         MOVE 20 TO PM-LIST-LIMIT.
008420     PERFORM 710-LOAD-LIST-TABLE THRU 710-EXIT.
008440     PERFORM 750-SORT-LIST-TABLE THRU 750-EXIT.
008460     PERFORM 780-WRITE-LIST-SLICE THRU 780-EXIT.
008480 700-EXIT.
008500     EXIT.
008520
008540 710-LOAD-LIST-TABLE.
008560     MOVE ZERO TO WS-LIST-COUNT.
008580     MOVE 'N' TO WS-NO-MORE-PATMSTR-SW.
008600     MOVE LOW-VALUES TO PAT-PATIENT-ID.
008620     START PATMSTR KEY IS NOT LESS THAN PAT-PATIENT-ID
008640         INVALID KEY
008660             MOVE 'Y' TO WS-NO-MORE-PATMSTR-SW.
008680     PERFORM 720-READ-NEXT-PATMSTR THRU 720-EXIT.
008700     PERFORM 730-KEEP-ONE-ENTRY THRU 730-EXIT
008720         UNTIL WS-NO-MORE-PATMSTR
008740            OR WS-LIST-COUNT = 500.
008760 710-EXIT.
008780     EXIT.
008800
008820 720-READ-NEXT-PATMSTR.
008840     IF NOT WS-NO-MORE-PATMSTR
008860         READ PATMSTR NEXT RECORD
008880             AT END
008900                 MOVE 'Y' TO WS-NO-MORE-PATMSTR-SW
008920         END-READ.
008940 720-EXIT.
008960     EXIT.
008980
009000 730-KEEP-ONE-ENTRY.
009020     IF PAT-IS-ACTIVE
009040         ADD 1 TO WS-LIST-COUNT
009060         SET WS-LIST-X TO WS-LIST-COUNT
009080         MOVE PAT-PATIENT-ID      TO WS-LIST-ID(WS-LIST-X)
009100         MOVE PAT-PATIENT-NAME    TO WS-LIST-NAME(WS-LIST-X)
009120         MOVE PAT-PATIENT-AGE     TO WS-LIST-AGE(WS-LIST-X)
009140         MOVE PAT-MEDICAL-HISTORY TO WS-LIST-HISTORY(WS-LIST-X)
009160         MOVE PAT-CREATED-TS    TO WS-LIST-CREATED-TS(WS-LIST-X).
009180     PERFORM 720-READ-NEXT-PATMSTR THRU 720-EXIT.
009200 730-EXIT.
009220     EXIT.
009240
009260 750-SORT-LIST-TABLE.
009280     MOVE 'N' TO WS-SORTED-SW.
009300     PERFORM 760-ONE-BUBBLE-PASS THRU 760-EXIT
009320         UNTIL WS-TABLE-IS-SORTED OR WS-LIST-COUNT < 2.
009340 750-EXIT.
009360     EXIT.
009380
009400 760-ONE-BUBBLE-PASS.
009420     MOVE 'Y' TO WS-SORTED-SW.
009440     PERFORM 770-COMPARE-ADJACENT THRU 770-EXIT
009460         VARYING WS-LIST-X FROM 1 BY 1
009480         UNTIL WS-LIST-X = WS-LIST-COUNT.
009500 760-EXIT.
009520     EXIT.
009540
009560 770-COMPARE-ADJACENT.
009580     SET WS-LIST-Y TO WS-LIST-X.
009600     SET WS-LIST-Y UP BY 1.
009620     IF WS-LIST-CREATED-TS(WS-LIST-X) <
009640        WS-LIST-CREATED-TS(WS-LIST-Y)
009660         MOVE WS-LIST-ENTRY(WS-LIST-X) TO WS-SWAP-ENTRY
009680         MOVE WS-LIST-ENTRY(WS-LIST-Y) TO WS-LIST-ENTRY(WS-LIST-X)
009700         MOVE WS-SWAP-ENTRY            TO WS-LIST-ENTRY(WS-LIST-Y)
009720         MOVE 'N' TO WS-SORTED-SW.
009740 770-EXIT.
009760     EXIT.
009780
009800 780-WRITE-LIST-SLICE.
009820     MOVE ZERO TO WS-OUT-COUNT.
009840     SET WS-LIST-X TO 1.
009860     SET WS-LIST-X UP BY PM-LIST-OFFSET.
009880     PERFORM 790-WRITE-ONE-SYSOUT-LINE THRU 790-EXIT
009900         UNTIL WS-LIST-X > WS-LIST-COUNT
009920            OR WS-OUT-COUNT = PM-LIST-LIMIT.
009940     IF WS-OUT-COUNT = ZERO
009960         MOVE 4 TO WS-BATCH-RC.
009980 780-EXIT.
010000     EXIT.
010020
010040 790-WRITE-ONE-SYSOUT-LINE.
010060     MOVE SPACES TO SYSOUT-REC.
010080     STRING WS-LIST-ID(WS-LIST-X)   DELIMITED BY SPACE
010100            " "                     DELIMITED BY SIZE
010120            WS-LIST-NAME(WS-LIST-X) DELIMITED BY SPACE
010140         INTO SYSOUT-REC.
010160     WRITE SYSOUT-REC.
010180     ADD 1 TO WS-OUT-COUNT.
010200     SET WS-LIST-X UP BY 1.
010220 790-EXIT.
010240     EXIT.
010260
010280 850-CLOSE-FILES.
010300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
010320     CLOSE PATMAINT-TRANS.
010340     CLOSE PATMSTR.
010360     CLOSE SYSOUT.
010380 850-EXIT.
010400     EXIT.
010420
010440 900-CLEANUP.
010460     MOVE "900-CLEANUP" TO PARA-NAME.
010480     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
010500 900-EXIT.
010520     EXIT.
010540
010560 1000-ABEND-RTN.
010580     MOVE "PATMAINT" TO ABEND-PROGRAM-ID.
010600     MOVE PARA-NAME  TO ABEND-PARAGRAPH.
010620     MOVE "0099"     TO ABEND-REASON-CD.
010640     WRITE SYSOUT-REC FROM ABEND-MESSAGE-RECORD.
010660     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
010680     DISPLAY "*** ABNORMAL END OF JOB-PATMAINT ***" UPON CONSOLE.
010700     DIVIDE ZERO-VAL INTO ONE-VAL.
