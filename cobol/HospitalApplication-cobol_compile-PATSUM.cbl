000100 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.  PATSUM.
000140 AUTHOR. JON SAYLES.
000160 INSTALLATION. COBOL DEVELOPMENT CENTER.
000180 DATE-WRITTEN. 04/18/91.
000200 DATE-COMPILED. 04/18/91.
000220 SECURITY. NON-CONFIDENTIAL.
000240
000260******************************************************************
000280*REMARKS.
000300*
000320*          THIS PROGRAM BUILDS THE PATIENT VITALS SUMMARY REPORT.
000340*          GIVEN ONE PATIENT ID IT SCANS THE VITALS STORE
000360*          (VTLSTOR) AND ACCUMULATES, FOR EACH OF THE SIX
000380*          MONITORED VITALS, THE READING COUNT, SUM, MINIMUM,
000400*          MAXIMUM AND SUM OF SQUARED DEVIATIONS FROM THE MEAN -
000420*          PLUS THE EARLIEST AND LATEST READING TIMESTAMP OVER
000440*          ALL VITALS COMBINED.
000460*
000480*          THE SAMPLE STANDARD DEVIATION REQUIRES A SECOND PASS
000500*          OF THE MEAN ONCE IT IS KNOWN, SO THIS PROGRAM MAKES
000520*          TWO PASSES OF VTLSTOR PER PATIENT - THE FIRST TO GET
000540*          THE COUNT/SUM/MIN/MAX, THE SECOND TO ACCUMULATE THE
000560*          SQUARED DEVIATIONS.  A PATIENT WITH EXACTLY ONE
000580*          READING FOR A VITAL REPORTS A STANDARD DEVIATION OF
000600*          ZERO RATHER THAN DIVIDING BY ZERO.
000620*
000640******************************************************************
000660
000680         INPUT FILE               -   VITALS STORE (VTLSTOR)
000700
000720         OUTPUT FILE PRODUCED     -   SUMMARY REPORT (SUMMRPT)
000740
000760         DUMP FILE                -   SYSOUT
000780
000800******************************************************************
000820*CHANGE LOG.
000840*    04-18-91  JS  0001  ORIGINAL PROGRAM.
000860*    09-30-92  JS  0010  ADDED THE SECOND PASS FOR SAMPLE STANDARD
000880*                        DEVIATION - THE FIRST CUT USED THE
000900*                        POPULATION FORMULA (DIVIDE BY N) AND
000920*                        UNDERSTATED SPREAD ON SMALL SAMPLES.
000940*    02-17-95  RT  0029  GUARD AGAINST N = 1 - DIVIDE BY (N-1)
000960*                        ABENDED ON A ONE-READING PATIENT.
000980*                        TICKET HG-0118.
001000*    11-30-98  RT  0037  Y2K REVIEW - VTL-READING-TS IS A FULL
001020*                        EPOCH FIELD.  NO CHANGE REQUIRED.  SIGNED
001040*                        OFF MEMO 98-44.
001060*    09-14-00  RT  0044  600-PRINT-REPORT NOW PRINTS THE RECORD
001080*                        COUNT IN THE HEADER LINE AND IS ALWAYS
001100*                        CALLED, EVEN WHEN THE PATIENT HAS NO
001120*                        STORED READINGS - PER THE CLINICAL
001140*                        REPORTING REVIEW, A PATIENT WITH ZERO
001160*                        READINGS STILL GETS A REPORT, JUST WITH
001180*                        NO TIME RANGE OR PER-VITAL LINES.
001200*                        TICKET HG-0164.
001220*    09-14-00  RT  0045  THE TWO SWITCHES AND TWO WORK CONSTANTS
001240*                        HAD BEEN BURIED IN WS-WORK-FIELDS -
001260*                        PULLED THEM OUT TO 77-LEVELS LIKE
001280*                        TRMTSRCH DOES.  TICKET HG-0167.
001300*    09-14-00  RT  0046  610-PRINT-ONE-VITAL ONLY PRINTED N AND
001320*                        MEAN - MIN/MAX/STD WERE ALREADY SITTING
001340*                        IN WS-VITAL-STAT-TABLE BUT NEVER MADE IT
001360*                        ONTO THE REPORT LINE.  ADDED THEM.
001380*                        TICKET HG-0172.
001400*    09-15-00  RT  0047  THE VITAL-NAME TABLE LOAD IN 100-HOUSE-
001420*                        KEEPING WAS SPELLED WITH UNDERSCORES -
001440*                        REPORT LINES CAME OUT "HEART_RATE"
001460*                        INSTEAD OF "HEART-RATE", NOT MATCHING
001480*                        DEVCALC OR ANOMSCAN (SEE THAT PROGRAM'S
001500*                        TICKET HG-0177, SAME DEFECT).  NAMES ARE
001520*                        NOW HYPHENATED.  TICKET HG-0177.
001540******************************************************************
001560 ENVIRONMENT DIVISION.
001580 CONFIGURATION SECTION.
001600 SOURCE-COMPUTER. IBM-390.
001620 OBJECT-COMPUTER. IBM-390.
001640 SPECIAL-NAMES.
001660     C01 IS NEXT-PAGE.
001680
001700 INPUT-OUTPUT SECTION.
001720 FILE-CONTROL.
001740     SELECT SYSOUT
001760     ASSIGN TO UT-S-SYSOUT
001780       ORGANIZATION IS SEQUENTIAL.
001800
001820     SELECT VTLSTOR
001840     ASSIGN TO UT-S-VTLSTOR
001860       ACCESS MODE IS SEQUENTIAL
001880       FILE STATUS IS VFCODE.
001900
001920     SELECT SUMMRPT
001940     ASSIGN TO UT-S-SUMMRPT
001960       ORGANIZATION IS SEQUENTIAL.
001980
002000 DATA DIVISION.
002020 FILE SECTION.
002040 FD  SYSOUT
002060     RECORDING MODE IS F
002080     LABEL RECORDS ARE STANDARD
002100     RECORD CONTAINS 130 CHARACTERS
002120     BLOCK CONTAINS 0 RECORDS
002140     DATA RECORD IS SYSOUT-REC.
002160 01  SYSOUT-REC  PIC X(130).
002180
002200 FD  VTLSTOR
002220     RECORDING MODE IS F
002240     LABEL RECORDS ARE STANDARD
002260     RECORD CONTAINS 70 CHARACTERS
002280     BLOCK CONTAINS 0 RECORDS
002300     DATA RECORD IS VTL-VITALS-RECORD.
002320     COPY VITALREC.
002340
002360 FD  SUMMRPT
002380     RECORDING MODE IS F
002400     LABEL RECORDS ARE STANDARD
002420     RECORD CONTAINS 132 CHARACTERS
002440     BLOCK CONTAINS 0 RECORDS
002460     DATA RECORD IS SR-REPORT-LINE.
002480 01  SR-REPORT-LINE              PIC X(132).
002500
002520 WORKING-STORAGE SECTION.
002540 01  FILE-STATUS-CODES.
002560     05  VFCODE                  PIC X(2).
002580         88  VFCODE-OK                  VALUE "00".
002600         88  VFCODE-EOF                  VALUE "10".
002620     05  FILLER                  PIC X(4).
002640
002660* SIX-VITAL ACCUMULATOR TABLE - PASS 1 FILLS COUNT/SUM/MIN/MAX,
002680* PASS 2 FILLS THE SUM OF SQUARED DEVIATIONS ONCE THE MEAN IS
002700* KNOWN.  SAME SEARCH-A-TABLE SHAPE AS THE OLD TREATMENT-CODE
002720* LOOKUP THIS PROGRAM USED TO DO.
002740 01  WS-VITAL-STAT-TABLE.
002760     05  WS-VITAL-STAT           OCCURS 6 TIMES
002780                                 INDEXED BY WS-STAT-X.
002800         10  WS-STAT-NAME        PIC X(12).
002820         10  WS-STAT-COUNT       PIC 9(7)        COMP-3.
002840         10  WS-STAT-SUM         PIC S9(7)V99    COMP-3.
002860         10  WS-STAT-MIN         PIC S9(3)V99    COMP-3.
002880         10  WS-STAT-MAX         PIC S9(3)V99    COMP-3.
002900         10  WS-STAT-MEAN        PIC S9(3)V99    COMP-3.
002920         10  WS-STAT-SUMSQ       PIC S9(9)V9(4)  COMP-3.
002940         10  WS-STAT-STDDEV      PIC S9(3)V99    COMP-3.
002960     05  FILLER                  PIC X(6).
002980
003000 01  WS-WORK-FIELDS.
003020     05  WS-TARGET-PATIENT       PIC X(10).
003040     05  WS-EARLIEST-TS          PIC S9(10)V99.
003060     05  WS-EARLIEST-TS-PK REDEFINES WS-EARLIEST-TS
003080                                 PIC S9(12)     COMP-3.
003100     05  WS-LATEST-TS            PIC S9(10)V99.
003120     05  WS-LATEST-TS-PK REDEFINES WS-LATEST-TS
003140                                 PIC S9(12)     COMP-3.
003160     05  WS-THIS-VALUE           PIC S9(3)V99.
003180     05  WS-DEV-FROM-MEAN        PIC S9(3)V99    COMP-3.
003200     05  WS-DEV-SQUARED          PIC S9(7)V9(4)  COMP-3.
003220     05  WS-VARIANCE             PIC S9(9)V9(4)  COMP-3.
003240     05  WS-DIVISOR              PIC S9(7)       COMP-3.
003260     05  PARA-NAME               PIC X(30).
003280     05  FILLER                  PIC X(15).
003300
003320* 09-14-00 RT - THE TWO CONTINUATION SWITCHES AND THE TWO WORK
003340* CONSTANTS PULLED BACK OUT TO 77-LEVELS - TRMTSRCH, THIS
003360* PROGRAM'S OWN CLOSEST RELATION, HAS ALWAYS KEPT ITS SWITCHES
003380* AT THE 77 LEVEL.  TICKET HG-0167.
003400 77  WS-EOF-SW                   PIC X(1) VALUE SPACE.
003420     88  WS-NO-MORE-VITALS       VALUE 'Y'.
003440 77  WS-FIRST-READING-SW         PIC X(1) VALUE SPACE.
003460     88  WS-NO-READING-SEEN-YET  VALUE 'Y'.
003480 77  ZERO-VAL                    PIC S9(4) COMP VALUE 0.
003500 77  ONE-VAL                     PIC S9(4) COMP VALUE 1.
003520
003540 01  WS-EDIT-FIELDS.
003560     05  WE-COUNT-OUT            PIC ZZZZ9.
003580     05  WE-STAT-OUT             PIC -ZZZ9.99.
003600     05  WE-TS-OUT               PIC -(10)9.99.
003620* 09-14-00 RT - 610-PRINT-ONE-VITAL WAS ONLY PRINTING MEAN (INTO
003640* WE-STAT-OUT) - MIN/MAX/STD NEED THEIR OWN EDITED FIELDS SINCE
003660* ALL FOUR STATISTICS GO INTO ONE STRING STATEMENT.  TICKET
003680* HG-0172.
003700     05  WE-MIN-OUT              PIC -ZZZ9.99.
003720     05  WE-MAX-OUT              PIC -ZZZ9.99.
003740     05  WE-STDDEV-OUT           PIC -ZZZ9.99.
003760     05  FILLER                  PIC X(4).
003780
003800* PASSED TO MSGTRIM SO THE VITAL NAME CAN BE STRING'D INTO
003820* SR-REPORT-LINE WITHOUT A RAGGED RUN OF EMBEDDED SPACES.
003840 01  MSGTRIM-REC.
003860     05  MT-INPUT-TEXT           PIC X(60).
003880     05  MT-TRIMMED-LEN          PIC S9(4) COMP.
003900     05  MT-TRIMMED-LEN-DSP REDEFINES MT-TRIMMED-LEN
003920                                 PIC X(2).
003940     05  FILLER                  PIC X(2).
003960 01  MT-RETURN-CD                PIC S9(4) COMP.
003980 COPY ABENDREC.
004000
004020 LINKAGE SECTION.
004040 01  PS-SUMMARY-REC.
004060     05  PS-PATIENT-ID           PIC X(10).
004080     05  PS-READING-COUNT        PIC 9(7).
004100     05  PS-FOUND-SW             PIC X(1).
004120         88  PS-PATIENT-FOUND        VALUE 'Y'.
004140     05  FILLER                  PIC X(2).
004160
004180 01  PS-RETURN-CD                PIC S9(4) COMP.
004200
004220 PROCEDURE DIVISION USING PS-SUMMARY-REC, PS-RETURN-CD.
004240     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004260     IF PS-PATIENT-FOUND
004280         PERFORM 500-SECOND-PASS THRU 500-EXIT.
004300     PERFORM 600-PRINT-REPORT THRU 600-EXIT.
004320     PERFORM 999-CLEANUP THRU 999-EXIT.
004340     GOBACK.
004360
004380 000-HOUSEKEEPING.
004400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004420     MOVE PS-PATIENT-ID TO WS-TARGET-PATIENT.
004440     MOVE ZERO TO PS-READING-COUNT.
004460     MOVE 'N' TO PS-FOUND-SW.
004480     MOVE 'Y' TO WS-FIRST-READING-SW.
004500     PERFORM 050-LOAD-STAT-TABLE THRU 050-EXIT.
004520     PERFORM 800-OPEN-FILES THRU 800-EXIT.
004540     PERFORM 100-FIRST-PASS THRU 100-EXIT.
004560 000-EXIT.
004580     EXIT.
004600
004620 050-LOAD-STAT-TABLE.
004640     MOVE "HEART-RATE  "  TO WS-STAT-NAME(1).
004660     MOVE "BP-SYSTOLIC "  TO WS-STAT-NAME(2).
004680     MOVE "BP-DIASTOLIC"  TO WS-STAT-NAME(3).
004700     MOVE "TEMPERATURE "  TO WS-STAT-NAME(4).
004720     MOVE "SPO2        "  TO WS-STAT-NAME(5).
004740     MOVE "RESP-RATE   "  TO WS-STAT-NAME(6).
004760     PERFORM 060-CLEAR-ONE-ENTRY THRU 060-EXIT
004780         VARYING WS-STAT-X FROM 1 BY 1
004800         UNTIL WS-STAT-X > 6.
004820 050-EXIT.
004840     EXIT.
004860
004880 060-CLEAR-ONE-ENTRY.
004900     MOVE ZERO TO WS-STAT-COUNT(WS-STAT-X)
004920                  WS-STAT-SUM(WS-STAT-X)
004940                  WS-STAT-SUMSQ(WS-STAT-X)
004960                  WS-STAT-STDDEV(WS-STAT-X).
004980     MOVE +999.99 TO WS-STAT-MIN(WS-STAT-X).
005000     MOVE -999.99 TO WS-STAT-MAX(WS-STAT-X).
005020 060-EXIT.
005040     EXIT.
005060
005080*----------------------------------------------------------------*
005100* PASS ONE - COUNT, SUM, MIN, MAX AND THE TIMESTAMP SPAN.        *
005120*----------------------------------------------------------------*
005140 100-FIRST-PASS.
005160     MOVE "100-FIRST-PASS" TO PARA-NAME.
005180     MOVE 'N' TO WS-EOF-SW.
005200     PERFORM 900-READ-VTLSTOR THRU 900-EXIT.
005220     PERFORM 150-ACCUM-ONE-RECORD THRU 150-EXIT
005240         UNTIL WS-NO-MORE-VITALS.
005260 100-EXIT.
005280     EXIT.
005300
005320 150-ACCUM-ONE-RECORD.
005340     MOVE "150-ACCUM-ONE-RECORD" TO PARA-NAME.
005360     IF VTL-PATIENT-ID = WS-TARGET-PATIENT
005380         MOVE 'Y' TO PS-FOUND-SW
005400         ADD 1 TO PS-READING-COUNT
005420         PERFORM 200-TRACK-TIMESTAMP THRU 200-EXIT
005440         PERFORM 210-ACCUM-VITAL THRU 210-EXIT
005460             VARYING WS-STAT-X FROM 1 BY 1
005480             UNTIL WS-STAT-X > 6.
005500     PERFORM 900-READ-VTLSTOR THRU 900-EXIT.
005520 150-EXIT.
005540     EXIT.
005560
005580 200-TRACK-TIMESTAMP.
005600     IF WS-NO-READING-SEEN-YET
005620         MOVE VTL-READING-TS TO WS-EARLIEST-TS, WS-LATEST-TS
005640         MOVE 'N' TO WS-FIRST-READING-SW
005660     ELSE
005680         IF VTL-READING-TS < WS-EARLIEST-TS
005700             MOVE VTL-READING-TS TO WS-EARLIEST-TS.
005720         IF VTL-READING-TS > WS-LATEST-TS
005740             MOVE VTL-READING-TS TO WS-LATEST-TS.
005760 200-EXIT.
005780     EXIT.
005800
005820 210-ACCUM-VITAL.
005840     PERFORM 220-MOVE-VITAL-VALUE THRU 220-EXIT.
005860     ADD 1 TO WS-STAT-COUNT(WS-STAT-X).
005880     ADD WS-THIS-VALUE TO WS-STAT-SUM(WS-STAT-X).
005900     IF WS-THIS-VALUE < WS-STAT-MIN(WS-STAT-X)
005920         MOVE WS-THIS-VALUE TO WS-STAT-MIN(WS-STAT-X).
005940     IF WS-THIS-VALUE > WS-STAT-MAX(WS-STAT-X)
005960         MOVE WS-THIS-VALUE TO WS-STAT-MAX(WS-STAT-X).
005980 210-EXIT.
006000     EXIT.
006020
006040 220-MOVE-VITAL-VALUE.
006060     EVALUATE WS-STAT-X
006080         WHEN 1  MOVE VTL-HEART-RATE   TO WS-THIS-VALUE
006100         WHEN 2  MOVE VTL-BP-SYSTOLIC  TO WS-THIS-VALUE
006120         WHEN 3  MOVE VTL-BP-DIASTOLIC TO WS-THIS-VALUE
006140         WHEN 4  MOVE VTL-TEMPERATURE  TO WS-THIS-VALUE
006160         WHEN 5  MOVE VTL-SPO2-PCT     TO WS-THIS-VALUE
006180         WHEN 6  MOVE VTL-RESP-RATE    TO WS-THIS-VALUE
006200     END-EVALUATE.
006220 220-EXIT.
006240     EXIT.
006260
006280*----------------------------------------------------------------*
006300* MEAN IS KNOWN NOW - COMPUTE IT, THEN RE-SCAN VTLSTOR FOR THE   *
006320* SUM OF SQUARED DEVIATIONS NEEDED BY THE SAMPLE STANDARD        *
006340* DEVIATION.                                                     *
006360*----------------------------------------------------------------*
006380 500-SECOND-PASS.
006400     MOVE "500-SECOND-PASS" TO PARA-NAME.
006420     PERFORM 510-COMPUTE-ONE-MEAN THRU 510-EXIT
006440         VARYING WS-STAT-X FROM 1 BY 1
006460         UNTIL WS-STAT-X > 6.
006480     CLOSE VTLSTOR.
006500     OPEN INPUT VTLSTOR.
006520     MOVE 'N' TO WS-EOF-SW.
006540     PERFORM 900-READ-VTLSTOR THRU 900-EXIT.
006560     PERFORM 550-ACCUM-SUMSQ THRU 550-EXIT
006580         UNTIL WS-NO-MORE-VITALS.
006600     PERFORM 590-COMPUTE-ONE-STDDEV THRU 590-EXIT
006620         VARYING WS-STAT-X FROM 1 BY 1
006640         UNTIL WS-STAT-X > 6.
006660 500-EXIT.
006680     EXIT.
006700
006720 510-COMPUTE-ONE-MEAN.
006740     IF WS-STAT-COUNT(WS-STAT-X) > ZERO
006760         COMPUTE WS-STAT-MEAN(WS-STAT-X) ROUNDED =
006780             WS-STAT-SUM(WS-STAT-X) / WS-STAT-COUNT(WS-STAT-X).
006800 510-EXIT.
006820     EXIT.
006840
006860 550-ACCUM-SUMSQ.
006880     IF VTL-PATIENT-ID = WS-TARGET-PATIENT
006900         PERFORM 560-ACCUM-ONE-SUMSQ THRU 560-EXIT
006920             VARYING WS-STAT-X FROM 1 BY 1
006940             UNTIL WS-STAT-X > 6.
006960     PERFORM 900-READ-VTLSTOR THRU 900-EXIT.
006980 550-EXIT.
007000     EXIT.
007020
007040 560-ACCUM-ONE-SUMSQ.
007060     PERFORM 220-MOVE-VITAL-VALUE THRU 220-EXIT.
007080     COMPUTE WS-DEV-FROM-MEAN ROUNDED =
007100         WS-THIS-VALUE - WS-STAT-MEAN(WS-STAT-X).
007120     COMPUTE WS-DEV-SQUARED ROUNDED =
007140         WS-DEV-FROM-MEAN * WS-DEV-FROM-MEAN.
007160     ADD WS-DEV-SQUARED TO WS-STAT-SUMSQ(WS-STAT-X).
007180 560-EXIT.
007200     EXIT.
007220
007240*----------------------------------------------------------------*
007260* SAMPLE STD DEV - DIVIDE BY (N-1), NOT N.  N = 1 REPORTS ZERO.  *
007280*----------------------------------------------------------------*
007300 590-COMPUTE-ONE-STDDEV.
007320     IF WS-STAT-COUNT(WS-STAT-X) > 1
007340         COMPUTE WS-DIVISOR = WS-STAT-COUNT(WS-STAT-X) - 1
007360         COMPUTE WS-VARIANCE ROUNDED =
007380             WS-STAT-SUMSQ(WS-STAT-X) / WS-DIVISOR
007400         COMPUTE WS-STAT-STDDEV(WS-STAT-X) ROUNDED =
007420             WS-VARIANCE ** 0.5
007440     ELSE
007460         MOVE ZERO TO WS-STAT-STDDEV(WS-STAT-X).
007480 590-EXIT.
007500     EXIT.
007520
007540*----------------------------------------------------------------*
007560* HEADER IS PATIENT-ID AND RECORD COUNT, ALWAYS - WHETHER OR NOT *
007580* ANY VITALS-STORE RECORD WAS EVER FOUND FOR THIS PATIENT.  THE  *
007600* TIME RANGE AND PER-VITAL LINES ONLY FOLLOW WHEN THE COUNT IS   *
007620* GREATER THAN ZERO.  TICKET HG-0164.                            *
007640*----------------------------------------------------------------*
007660 600-PRINT-REPORT.
007680     MOVE "600-PRINT-REPORT" TO PARA-NAME.
007700     MOVE SPACES TO SR-REPORT-LINE.
007720     MOVE PS-READING-COUNT TO WE-COUNT-OUT.
007740     STRING "PATIENT VITALS SUMMARY - " DELIMITED BY SIZE
007760            WS-TARGET-PATIENT      DELIMITED BY SIZE
007780            "  RECORD COUNT="      DELIMITED BY SIZE
007800            WE-COUNT-OUT           DELIMITED BY SIZE
007820         INTO SR-REPORT-LINE.
007840     WRITE SR-REPORT-LINE.
007860     IF PS-READING-COUNT > ZERO
007880         PERFORM 605-PRINT-TIME-RANGE THRU 605-EXIT
007900         PERFORM 610-PRINT-ONE-VITAL THRU 610-EXIT
007920             VARYING WS-STAT-X FROM 1 BY 1
007940             UNTIL WS-STAT-X > 6.
007960 600-EXIT.
007980     EXIT.
008000
008020 605-PRINT-TIME-RANGE.
008040     MOVE SPACES TO SR-REPORT-LINE.
008060     MOVE WS-EARLIEST-TS TO WE-TS-OUT.
008080     STRING "  TIME RANGE - EARLIEST="  DELIMITED BY SIZE
008100            WE-TS-OUT                   DELIMITED BY SIZE
008120         INTO SR-REPORT-LINE.
008140     WRITE SR-REPORT-LINE.
008160     MOVE SPACES TO SR-REPORT-LINE.
008180     MOVE WS-LATEST-TS TO WE-TS-OUT.
008200     STRING "               LATEST="    DELIMITED BY SIZE
008220            WE-TS-OUT                   DELIMITED BY SIZE
008240         INTO SR-REPORT-LINE.
008260     WRITE SR-REPORT-LINE.
008280 605-EXIT.
008300     EXIT.
008320
008340 610-PRINT-ONE-VITAL.
008360     MOVE SPACES TO SR-REPORT-LINE.
008380     MOVE WS-STAT-COUNT(WS-STAT-X) TO WE-COUNT-OUT.
008400     MOVE WS-STAT-MEAN(WS-STAT-X)  TO WE-STAT-OUT.
008420*    09-14-00 RT - MIN/MAX/STD WERE ALREADY COMPUTED INTO THE
008440*    TABLE BY THIS POINT BUT NEVER MADE IT INTO SR-REPORT-LINE -
008460*    SPEC CALLS FOR ALL FOUR COLUMNS ON THIS LINE.  TICKET HG-0172.
008480     MOVE WS-STAT-MIN(WS-STAT-X)    TO WE-MIN-OUT.
008500     MOVE WS-STAT-MAX(WS-STAT-X)    TO WE-MAX-OUT.
008520     MOVE WS-STAT-STDDEV(WS-STAT-X) TO WE-STDDEV-OUT.
008540     MOVE SPACES TO MT-INPUT-TEXT.
008560     MOVE WS-STAT-NAME(WS-STAT-X) TO MT-INPUT-TEXT.
008580     CALL "MSGTRIM" USING MSGTRIM-REC, MT-RETURN-CD.
008600     STRING WS-STAT-NAME(WS-STAT-X)(1:MT-TRIMMED-LEN)
008620                DELIMITED BY SIZE
008640            "  N="     DELIMITED BY SIZE
008660            WE-COUNT-OUT  DELIMITED BY SIZE
008680            "  MEAN="  DELIMITED BY SIZE
008700            WE-STAT-OUT   DELIMITED BY SIZE
008720            "  MIN="   DELIMITED BY SIZE
008740            WE-MIN-OUT    DELIMITED BY SIZE
008760            "  MAX="   DELIMITED BY SIZE
008780            WE-MAX-OUT    DELIMITED BY SIZE
008800            "  STD="   DELIMITED BY SIZE
008820            WE-STDDEV-OUT DELIMITED BY SIZE
008840         INTO SR-REPORT-LINE.
008860     WRITE SR-REPORT-LINE.
008880 610-EXIT.
008900     EXIT.
008920
008940 800-OPEN-FILES.
008960     MOVE "800-OPEN-FILES" TO PARA-NAME.
008980     OPEN INPUT VTLSTOR.
009000     OPEN OUTPUT SUMMRPT.
009020     OPEN OUTPUT SYSOUT.
009040 800-EXIT.
009060     EXIT.
009080
009100 850-CLOSE-FILES.
009120     MOVE "850-CLOSE-FILES" TO PARA-NAME.
009140     CLOSE VTLSTOR.
009160     CLOSE SUMMRPT.
009180     CLOSE SYSOUT.
009200 850-EXIT.
009220     EXIT.
009240
009260 900-READ-VTLSTOR.
009280     MOVE "900-READ-VTLSTOR" TO PARA-NAME.
009300     READ VTLSTOR
009320         AT END
009340             MOVE 'Y' TO WS-EOF-SW.
009360 900-EXIT.
009380     EXIT.
009400
009420 999-CLEANUP.
009440     MOVE "999-CLEANUP" TO PARA-NAME.
009460     IF PS-PATIENT-FOUND
009480         MOVE ZERO TO PS-RETURN-CD
009500     ELSE
009520         MOVE 4 TO PS-RETURN-CD.
009540     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
009560 999-EXIT.
009580     EXIT.
009600
009620 1000-ABEND-RTN.
009640     MOVE "PATSUM  " TO ABEND-PROGRAM-ID.
009660     MOVE PARA-NAME  TO ABEND-PARAGRAPH.
009680     MOVE "0099"     TO ABEND-REASON-CD.
009700     WRITE SYSOUT-REC FROM ABEND-MESSAGE-RECORD.
009720     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
009740     DISPLAY "*** ABNORMAL END OF JOB-PATSUM ***" UPON CONSOLE.
009760     DIVIDE ZERO-VAL INTO ONE-VAL.
