000100******************************************************************
000200* ALERTREC  -  VITAL-SIGN ANOMALY ALERT RECORD
000300*
000400* COPY MEMBER FOR THE ALERT STORE (ALRTSTOR).  ANOMSCAN WRITES
000500* ONE OF THESE PER OUT-OF-RANGE READING.  HGDRIVER AND PATSUM
000600* BOTH COPY THIS MEMBER SO THE ALERT LISTING PRINTED BY EITHER
000700* PROGRAM LINES UP THE SAME WAY.
000800*
000900* 04-94  REV A - ORIGINAL LAYOUT                            - JS
001000* 11-97  REV B - WIDENED ALR-VITAL-NAME FROM X(8) TO X(12)   - RT
001100*                TO HOLD "BP-DIASTOLIC" WITHOUT TRUNCATION
001200******************************************************************
001300 01  ALR-ALERT-RECORD.
001400     05  ALR-PATIENT-ID          PIC X(10).
001500     05  ALR-READING-TS          PIC S9(10)V99.
001600     05  ALR-VITAL-NAME          PIC X(12).
001700     05  ALR-OBSERVED-VALUE      PIC S9(3)V99.
001800     05  ALR-OBSERVED-VALUE-PK REDEFINES ALR-OBSERVED-VALUE
001900                                 PIC S9(5)      COMP-3.
002000     05  ALR-SEVERITY-CD         PIC X(8).
002100         88  ALR-IS-WARNING          VALUE 'WARNING '.
002200         88  ALR-IS-CRITICAL         VALUE 'CRITICAL'.
002300     05  ALR-MESSAGE-TXT         PIC X(60).
002400     05  FILLER                  PIC X(3).
002500******************************************************************
