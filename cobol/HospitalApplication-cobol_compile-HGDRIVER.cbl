000100 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.  HGDRIVER.
000140 AUTHOR. JON SAYLES.
000160 INSTALLATION. COBOL DEVELOPMENT CENTER.
000180 DATE-WRITTEN. 04/01/91.
000200 DATE-COMPILED. 04/01/91.
000220 SECURITY. NON-CONFIDENTIAL.
000240
000260******************************************************************
000280*REMARKS.
000300*
000320*          THIS IS THE HEALTHGUARD BATCH DRIVER - THE ONLY
000340*          PROGRAM IN THE SUITE RUN DIRECTLY BY A JOB STEP.  IT
000360*          READS ONE CONTROL CARD FROM CTLCARD AND CALLS THE
000380*          PROGRAM THAT DOES THE WORK:
000400*
000420*               COMMAND  INGEST   CALLS VTLEDIT TO LOAD THE
000440*                        TELEMETRY FEED ASSIGNED TO VTLINPT INTO
000460*                        THE VITALS STORE.
000480*               COMMAND  MONITOR  CALLS ANOMSCAN TO SCAN THE
000500*                        VITALS STORE FOR OUT-OF-RANGE READINGS,
000520*                        OPTIONALLY FOR ONE PATIENT ONLY.
000540*               COMMAND  REPORT   CALLS PATSUM TO BUILD THE
000560*                        SUMMARY REPORT FOR ONE PATIENT.
000580*
000600*          ONLY ONE CONTROL CARD IS READ PER RUN.  A SECOND CARD
000620*          ON CTLCARD IS IGNORED - EACH COMMAND IS ITS OWN JOB
000640*          STEP IN PRODUCTION.
000660*
000680******************************************************************
000700
000720         INPUT FILE                -   CONTROL CARD (CTLCARD)
000740
000760         DUMP FILE                 -   SYSOUT
000780
000800******************************************************************
000820*CHANGE LOG.
000840*    04-01-91  JS  0001  ORIGINAL PROGRAM.
000860*    07-02-91  JS  0008  ADDED THE MONITOR PATIENT-ID FILTER CARD
000880*                        COLUMN - MONITOR WAS WHOLE-FLOOR ONLY
000900*                        BEFORE THIS.
000920*    11-30-98  RT  0038  Y2K REVIEW - WS-RUN-TIMESTAMP IS BUILT
000940*                        FROM A 4-DIGIT YEAR.  NO CHANGE
000960*                        REQUIRED.  SIGNED OFF MEMO 98-44.
000980*    03-08-00  RT  0042  REPORT NOW ABENDS IF CTL-PATIENT-ID IS
001000*                        BLANK INSTEAD OF CALLING PATSUM WITH A
001020*                        BLANK KEY - THE OLD WAY SCANNED THE
001040*                        WHOLE VITALS STORE AND REPORTED "NOT
001060*                        FOUND" FOR NO REASON ANYONE COULD SEE
001080*                        IN THE SYSOUT.
001100*    09-14-00  RT  0044  DROPPED 300-DO-REPORT'S OWN "PATIENT NOT
001120*                        FOUND" SYSOUT LINE - THE SUMMARY REPORT
001140*                        ITSELF IS SUPPOSED TO CARRY THE PATIENT-
001160*                        ID/COUNT=0 HEADER FOR A PATIENT WITH NO
001180*                        STORED READINGS, AND PATSUM NOW PRINTS
001200*                        THAT HEADER ITSELF.  TICKET HG-0164.
001220*    09-14-00  RT  0045  100-DO-INGEST NEVER CALLED ANOMSCAN AFTER
001240*                        LOADING THE FEED, SO AN INGEST RUN NEVER
001260*                        FLAGGED OUT-OF-RANGE READINGS THE WAY
001280*                        MONITOR DOES.  ADDED THE CALL, PLUS NEW
001300*                        PARAGRAPHS 160-REPORT-ALERTS/170-ECHO-
001320*                        ALERTS/180-WRITE-ONE-ALERT/900-READ-
001340*                        ALRTSTOR THAT OPEN ALRTSTOR BACK UP AFTER
001360*                        THE SCAN AND ECHO EACH ALERT TO SYSOUT -
001380*                        NEITHER INGEST NOR MONITOR DID THAT
001400*                        BEFORE, ONLY A SUMMARY COUNT LINE PRINTED.
001420*                        TICKET HG-0171.
001440******************************************************************
001460 ENVIRONMENT DIVISION.
001480 CONFIGURATION SECTION.
001500 SOURCE-COMPUTER. IBM-390.
001520 OBJECT-COMPUTER. IBM-390.
001540 SPECIAL-NAMES.
001560     C01 IS NEXT-PAGE.
001580
001600 INPUT-OUTPUT SECTION.
001620 FILE-CONTROL.
001640     SELECT SYSOUT
001660     ASSIGN TO UT-S-SYSOUT
001680       ORGANIZATION IS SEQUENTIAL.
001700
001720     SELECT CTLCARD
001740     ASSIGN TO UT-S-CTLCARD
001760       ORGANIZATION IS SEQUENTIAL
001780       FILE STATUS IS CFCODE.
001800
001820* 09-14-00 RT - ALRTSTOR IS READ BACK HERE (INPUT ONLY) AFTER
001840* ANOMSCAN HAS WRITTEN IT, SO THE ALERT LINES CAN BE ECHOED TO
001860* SYSOUT/CONSOLE FOR INGEST AND MONITOR.  TICKET HG-0171.
001880     SELECT ALRTSTOR
001900     ASSIGN TO UT-S-ALRTSTOR
001920       ORGANIZATION IS SEQUENTIAL
001940       FILE STATUS IS AFCODE.
001960
001980 DATA DIVISION.
002000 FILE SECTION.
002020 FD  SYSOUT
002040     RECORDING MODE IS F
002060     LABEL RECORDS ARE STANDARD
002080     RECORD CONTAINS 130 CHARACTERS
002100     BLOCK CONTAINS 0 RECORDS
002120     DATA RECORD IS SYSOUT-REC.
002140 01  SYSOUT-REC  PIC X(130).
002160
002180 FD  CTLCARD
002200     RECORDING MODE IS F
002220     LABEL RECORDS ARE OMITTED
002240     RECORD CONTAINS 80 CHARACTERS
002260     BLOCK CONTAINS 0 RECORDS
002280     DATA RECORD IS CTL-CONTROL-CARD.
002300 01  CTL-CONTROL-CARD.
002320     05  CTL-COMMAND             PIC X(10).
002340         88  CTL-IS-INGEST           VALUE "INGEST".
002360         88  CTL-IS-MONITOR          VALUE "MONITOR".
002380         88  CTL-IS-REPORT           VALUE "REPORT".
002400     05  CTL-FILE-NAME           PIC X(40).
002420     05  CTL-PATIENT-ID          PIC X(10).
002440     05  FILLER                  PIC X(20).
002460
002480 FD  ALRTSTOR
002500     RECORDING MODE IS F
002520     LABEL RECORDS ARE STANDARD
002540     RECORD CONTAINS 110 CHARACTERS
002560     BLOCK CONTAINS 0 RECORDS
002580     DATA RECORD IS ALR-ALERT-RECORD.
002600     COPY ALERTREC.
002620
002640 WORKING-STORAGE SECTION.
002660 01  FILE-STATUS-CODES.
002680     05  CFCODE                  PIC X(2).
002700         88  CFCODE-OK                  VALUE "00".
002720     05  AFCODE                  PIC X(2).
002740         88  AFCODE-OK                  VALUE "00".
002760     05  FILLER                  PIC X(2).
002780
002800 01  WS-RUN-DATE-AREA.
002820     05  WS-SYSTEM-DATE.
002840         10  WS-SYSTEM-YY        PIC 9(2).
002860         10  WS-SYSTEM-MM        PIC 9(2).
002880         10  WS-SYSTEM-DD        PIC 9(2).
002900     05  WS-SYSTEM-TIME          PIC 9(8).
002920     05  WS-RUN-TIMESTAMP        PIC S9(10)V99.
002940     05  WS-RUN-TIMESTAMP-PK REDEFINES WS-RUN-TIMESTAMP
002960                                 PIC S9(12)     COMP-3.
002980     05  FILLER                  PIC X(4).
003000
003020 01  WS-ALERT-COUNTS.
003040     05  WS-WARNING-COUNT        PIC S9(7) COMP.
003060     05  WS-WARNING-COUNT-DSP REDEFINES WS-WARNING-COUNT
003080                                 PIC X(4).
003100     05  WS-CRITICAL-COUNT       PIC S9(7) COMP.
003120     05  WS-CRITICAL-COUNT-DSP REDEFINES WS-CRITICAL-COUNT
003140                                 PIC X(4).
003160     05  FILLER                  PIC X(4).
003180
003200* 09-14-00 RT - ECHOES THE ONE-LINE-PER-ALERT OUTPUT BACK FROM
003220* ALRTSTOR AFTER ANOMSCAN RUNS - SEE 160-REPORT-ALERTS/
003240* 170-ECHO-ALERTS/180-WRITE-ONE-ALERT.  TICKET HG-0171.
003260 01  WS-ALERT-ECHO-FIELDS.
003280     05  WS-ALERT-MARKER         PIC X(2).
003300     05  WS-ALRTSTOR-EOF-SW      PIC X(1).
003320         88  WS-NO-MORE-ALERTS       VALUE 'Y'.
003340     05  WS-ALERT-ZERO-MSG       PIC X(40).
003360     05  FILLER                  PIC X(7).
003380
003400 01  WS-WORK-FIELDS.
003420     05  WS-RECORD-COUNT-OUT     PIC ZZZZZZ9.
003440     05  PARA-NAME               PIC X(30).
003460     05  ZERO-VAL                PIC S9(4) COMP VALUE 0.
003480     05  ONE-VAL                 PIC S9(4) COMP VALUE 1.
003500     05  FILLER                  PIC X(10).
003520
003540 COPY ABENDREC.
003560
003580* COPY OF THE LINKAGE RECORDS FOR EACH CALLED PROGRAM - KEPT
003600* HERE RATHER THAN AS SEPARATE COPY MEMBERS SINCE HGDRIVER IS THE
003620* ONLY CALLER OF ANY OF THEM.
003640 01  VE-INGEST-REC.
003660     05  VE-INPUT-FILENAME       PIC X(40).
003680     05  VE-RUN-TIMESTAMP        PIC S9(10)V99.
003700     05  VE-RECORD-COUNT         PIC 9(7).
003720     05  VE-ABORT-SW             PIC X(1).
003740         88  VE-ABORTED              VALUE 'Y'.
003760     05  VE-ERROR-FIELD          PIC X(20).
003780     05  FILLER                  PIC X(5).
003800 01  VE-RETURN-CD                PIC S9(4) COMP.
003820
003840 01  AS-SCAN-REC.
003860     05  AS-PATIENT-FILTER       PIC X(10).
003880     05  AS-ALERT-COUNT          PIC 9(7).
003900     05  FILLER                  PIC X(3).
003920 01  AS-RETURN-CD                PIC S9(4) COMP.
003940
003960 01  PS-SUMMARY-REC.
003980     05  PS-PATIENT-ID           PIC X(10).
004000     05  PS-READING-COUNT        PIC 9(7).
004020     05  PS-FOUND-SW             PIC X(1).
004040         88  PS-PATIENT-FOUND        VALUE 'Y'.
004060     05  FILLER                  PIC X(2).
004080 01  PS-RETURN-CD                PIC S9(4) COMP.
004100
004120 PROCEDURE DIVISION.
004140     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004160     EVALUATE TRUE
004180         WHEN CTL-IS-INGEST
004200             PERFORM 100-DO-INGEST THRU 100-EXIT
004220         WHEN CTL-IS-MONITOR
004240             PERFORM 200-DO-MONITOR THRU 200-EXIT
004260         WHEN CTL-IS-REPORT
004280             PERFORM 300-DO-REPORT THRU 300-EXIT
004300         WHEN OTHER
004320             MOVE "UNRECOGNIZED CTL-COMMAND" TO ABEND-REASON-TXT
004340             GO TO 1000-ABEND-RTN
004360     END-EVALUATE.
004380     PERFORM 900-CLEANUP THRU 900-EXIT.
004400     MOVE ZERO TO RETURN-CODE.
004420     STOP RUN.
004440
004460 000-HOUSEKEEPING.
004480     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004500     OPEN INPUT CTLCARD.
004520     OPEN OUTPUT SYSOUT.
004540     PERFORM 050-BUILD-RUN-TIMESTAMP THRU 050-EXIT.
004560     READ CTLCARD
004580         AT END
004600             MOVE "CTLCARD HAS NO CONTROL CARD"
004620                                  TO ABEND-REASON-TXT
004640             GO TO 1000-ABEND-RTN.
004660 000-EXIT.
004680     EXIT.
004700
004720*----------------------------------------------------------------*
004740* THE RUN TIMESTAMP DEFAULT USED BY VTLEDIT/PATMAINT/HLTHUPD IS  *
004760* BUILT FROM THE SYSTEM CLOCK ONCE, HERE, SO EVERY RECORD LOADED *
004780* OR CREATED IN THIS RUN SHARES ONE MOMENT - SEE VTLEDIT CHANGE  *
004800* LOG 11-19-93.                                                  *
004820*----------------------------------------------------------------*
004840 050-BUILD-RUN-TIMESTAMP.
004860     ACCEPT WS-SYSTEM-DATE FROM DATE.
004880     ACCEPT WS-SYSTEM-TIME FROM TIME.
004900     COMPUTE WS-RUN-TIMESTAMP =
004920         (WS-SYSTEM-YY * 10000 + WS-SYSTEM-MM * 100 +
004940          WS-SYSTEM-DD) * 1000000 + WS-SYSTEM-TIME.
004960 050-EXIT.
004980     EXIT.
005000
005020 100-DO-INGEST.
005040     MOVE "100-DO-INGEST" TO PARA-NAME.
005060     MOVE CTL-FILE-NAME TO VE-INPUT-FILENAME.
005080     MOVE WS-RUN-TIMESTAMP TO VE-RUN-TIMESTAMP.
005100     CALL "VTLEDIT" USING VE-INGEST-REC, VE-RETURN-CD.
005120     IF VE-ABORTED
005140         MOVE SPACES TO SYSOUT-REC
005160         STRING "MISSING COLUMN: " DELIMITED BY SIZE
005180                VE-ERROR-FIELD     DELIMITED BY SPACE
005200             INTO SYSOUT-REC
005220         WRITE SYSOUT-REC
005240         DISPLAY SYSOUT-REC UPON CONSOLE
005260         MOVE 8 TO RETURN-CODE
005280     ELSE
005300         MOVE VE-RECORD-COUNT TO WS-RECORD-COUNT-OUT
005320         MOVE SPACES TO SYSOUT-REC
005340         STRING "INGESTED " DELIMITED BY SIZE
005360                WS-RECORD-COUNT-OUT DELIMITED BY SIZE
005380                " RECORDS FROM " DELIMITED BY SIZE
005400                CTL-FILE-NAME    DELIMITED BY SPACE
005420             INTO SYSOUT-REC
005440         WRITE SYSOUT-REC
005460         DISPLAY SYSOUT-REC UPON CONSOLE
005480*        09-14-00 RT - INGEST NOW RUNS ANOMSCAN OVER THE WHOLE
005500*        STORE RIGHT AFTER THE LOAD, THE SAME AS MONITOR DOES,
005520*        SO OUT-OF-RANGE READINGS FROM A JUST-LOADED FEED SHOW
005540*        UP THE SAME RUN THEY ARRIVE IN.  TICKET HG-0171.
005560         MOVE SPACES TO AS-PATIENT-FILTER
005580         CALL "ANOMSCAN" USING AS-SCAN-REC, AS-RETURN-CD
005600         MOVE "ALL NORMAL - NO ALERTS RAISED" TO WS-ALERT-ZERO-MSG
005620         PERFORM 160-REPORT-ALERTS THRU 160-EXIT.
005640 100-EXIT.
005660     EXIT.
005680
005700 200-DO-MONITOR.
005720     MOVE "200-DO-MONITOR" TO PARA-NAME.
005740     MOVE CTL-PATIENT-ID TO AS-PATIENT-FILTER.
005760     CALL "ANOMSCAN" USING AS-SCAN-REC, AS-RETURN-CD.
005780     MOVE "ALL VITALS WITHIN NORMAL RANGE" TO WS-ALERT-ZERO-MSG.
005800     PERFORM 160-REPORT-ALERTS THRU 160-EXIT.
005820 200-EXIT.
005840     EXIT.
005860
005880* 09-14-00 RT - PRINTS THE ANOMSCAN ALERT-COUNT LINE (OR THE
005900* MOVE-IN ZERO-ALERT MESSAGE WHEN AS-ALERT-COUNT IS ZERO), THEN
005920* FOR A NONZERO COUNT HANDS OFF TO 170-ECHO-ALERTS TO PRINT THE
005940* ONE-LINE-PER-ALERT DETAIL FROM ALRTSTOR.  SHARED BY BOTH
005960* 100-DO-INGEST AND 200-DO-MONITOR - THE CALLER MOVES ITS OWN
005980* ZERO-ALERT WORDING INTO WS-ALERT-ZERO-MSG FIRST.  TICKET HG-0171.
006000 160-REPORT-ALERTS.
006020     MOVE "160-REPORT-ALERTS" TO PARA-NAME.
006040     IF AS-ALERT-COUNT = ZERO
006060         MOVE SPACES TO SYSOUT-REC
006080         MOVE WS-ALERT-ZERO-MSG TO SYSOUT-REC
006100         WRITE SYSOUT-REC
006120         DISPLAY SYSOUT-REC UPON CONSOLE
006140     ELSE
006160         MOVE AS-ALERT-COUNT TO WS-RECORD-COUNT-OUT
006180         MOVE SPACES TO SYSOUT-REC
006200         STRING WS-RECORD-COUNT-OUT DELIMITED BY SIZE
006220                " ALERT(S) RAISED - SEE ALRTSTOR"
006240                                DELIMITED BY SIZE
006260             INTO SYSOUT-REC
006280         WRITE SYSOUT-REC
006300         DISPLAY SYSOUT-REC UPON CONSOLE
006320         PERFORM 170-ECHO-ALERTS THRU 170-EXIT.
006340 160-EXIT.
006360     EXIT.
006380
006400* 09-14-00 RT - OPENS ALRTSTOR BACK UP AFTER ANOMSCAN HAS WRITTEN
006420* IT AND READS IT START TO FINISH, PRINTING ONE SYSOUT/CONSOLE
006440* LINE PER ALERT VIA 180-WRITE-ONE-ALERT.  TICKET HG-0171.
006460 170-ECHO-ALERTS.
006480     MOVE "170-ECHO-ALERTS" TO PARA-NAME.
006500     OPEN INPUT ALRTSTOR.
006520     MOVE 'N' TO WS-ALRTSTOR-EOF-SW.
006540     PERFORM 900-READ-ALRTSTOR THRU 900-EXIT.
006560     PERFORM 180-WRITE-ONE-ALERT THRU 180-EXIT
006580         UNTIL WS-NO-MORE-ALERTS.
006600     CLOSE ALRTSTOR.
006620 170-EXIT.
006640     EXIT.
006660
006680* 09-14-00 RT - ONE ALERT LINE, FORMAT PER SPEC -
006700* "<MARKER> [PATIENT-ID] SEVERITY: VITAL=VALUE OUTSIDE [LOW,HIGH]" -
006720* MARKER DISTINGUISHES CRITICAL FROM WARNING.  ALR-MESSAGE-TXT
006740* ALREADY CARRIES THE "VITAL=VALUE OUTSIDE [LOW,HIGH]" PART, BUILT
006760* BY ANOMSCAN'S 250-WRITE-ALERT.  TICKET HG-0171.
006780 180-WRITE-ONE-ALERT.
006800     MOVE "180-WRITE-ONE-ALERT" TO PARA-NAME.
006820     IF ALR-IS-CRITICAL
006840         MOVE "**" TO WS-ALERT-MARKER
006860     ELSE
006880         MOVE "--" TO WS-ALERT-MARKER.
006900     MOVE SPACES TO SYSOUT-REC.
006920     STRING WS-ALERT-MARKER    DELIMITED BY SIZE
006940            " ["               DELIMITED BY SIZE
006960            ALR-PATIENT-ID     DELIMITED BY SPACE
006980            "] "               DELIMITED BY SIZE
007000            ALR-SEVERITY-CD    DELIMITED BY SPACE
007020            ": "               DELIMITED BY SIZE
007040            ALR-MESSAGE-TXT    DELIMITED BY SIZE
007060         INTO SYSOUT-REC.
007080     WRITE SYSOUT-REC.
007100     DISPLAY SYSOUT-REC UPON CONSOLE.
007120     PERFORM 900-READ-ALRTSTOR THRU 900-EXIT.
007140 180-EXIT.
007160     EXIT.
007180
007200 900-READ-ALRTSTOR.
007220     MOVE "900-READ-ALRTSTOR" TO PARA-NAME.
007240     READ ALRTSTOR
007260         AT END
007280             MOVE 'Y' TO WS-ALRTSTOR-EOF-SW.
007300 900-EXIT.
007320     EXIT.
007340
007360* 09-14-00 RT - PATSUM NOW PRINTS THE PATIENT-ID/COUNT=0 HEADER
007380* LINE ITSELF WHEN THE PATIENT HAS NO STORED RECORDS, SO THIS
007400* PARAGRAPH NO LONGER SUBSTITUTES ITS OWN "NOT FOUND" SYSOUT
007420* LINE IN PLACE OF THE REPORT.  TICKET HG-0164.
007440 300-DO-REPORT.
007460     MOVE "300-DO-REPORT" TO PARA-NAME.
007480     IF CTL-PATIENT-ID = SPACES
007500         MOVE "REPORT COMMAND REQUIRES A PATIENT ID"
007520                                  TO ABEND-REASON-TXT
007540         GO TO 1000-ABEND-RTN.
007560     MOVE CTL-PATIENT-ID TO PS-PATIENT-ID.
007580     CALL "PATSUM" USING PS-SUMMARY-REC, PS-RETURN-CD.
007600 300-EXIT.
007620     EXIT.
007640
007660 850-CLOSE-FILES.
007680     MOVE "850-CLOSE-FILES" TO PARA-NAME.
007700     CLOSE CTLCARD.
007720     CLOSE SYSOUT.
007740 850-EXIT.
007760     EXIT.
007780
007800 900-CLEANUP.
007820     MOVE "900-CLEANUP" TO PARA-NAME.
007840     DISPLAY "******** NORMAL END OF JOB HGDRIVER ********"
007860         UPON CONSOLE.
007880     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
007900 900-EXIT.
007920     EXIT.
007940
007960 1000-ABEND-RTN.
007980     MOVE "HGDRIVER" TO ABEND-PROGRAM-ID.
008000     MOVE PARA-NAME  TO ABEND-PARAGRAPH.
008020     MOVE "0099"     TO ABEND-REASON-CD.
008040     WRITE SYSOUT-REC FROM ABEND-MESSAGE-RECORD.
008060     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
008080     DISPLAY "*** ABNORMAL END OF JOB-HGDRIVER ***" UPON CONSOLE.
008100     DIVIDE ZERO-VAL INTO ONE-VAL.
