000100 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.  ANOMSCAN.
000140 AUTHOR. JON SAYLES.
000160 INSTALLATION. COBOL DEVELOPMENT CENTER.
000180 DATE-WRITTEN. 04/01/91.
000200 DATE-COMPILED. 04/01/91.
000220 SECURITY. NON-CONFIDENTIAL.
000240
000260******************************************************************
000280*REMARKS.
000300*
000320*          THIS PROGRAM IS THE ANOMALY DETECTION ENGINE.  IT
000340*          SCANS THE VITALS STORE (VTLSTOR) ONE VITAL AT A TIME -
000360*          OUTER LOOP OVER THE SIX MONITORED VITALS, INNER LOOP
000380*          OVER THE VITALS STORE IN RECORD ORDER - AND CALLS
000400*          DEVCALC FOR EVERY (READING, VITAL) PAIR.  WHEN DEVCALC
000420*          COMES BACK WITH A NON-BLANK SEVERITY CODE AN ALERT
000440*          RECORD IS WRITTEN TO ALRTSTOR.
000460*
000480*          AN OPTIONAL PATIENT ID MAY BE PASSED IN BY HGDRIVER TO
000500*          RESTRICT THE SCAN TO ONE PATIENT'S READINGS.  WHEN IT
000520*          IS BLANK EVERY READING IN VTLSTOR IS SCANNED.
000540*
000560*          THE TABLE SEARCH USED TO WALK THE SIX VITALS ONE AT A
000580*          TIME IS THE SAME SHAPE AS THE OLD EQUIPMENT TABLE
000600*          LOOKUP - SEE 050/200 BELOW.
000620*
000640******************************************************************
000660
000680         INPUT FILE               -   VITALS STORE (VTLSTOR)
000700
000720         OUTPUT FILE PRODUCED     -   ALERT STORE (ALRTSTOR)
000740
000760         DUMP FILE                -   SYSOUT
000780
000800******************************************************************
000820*CHANGE LOG.
000840*    04-01-91  JS  0001  ORIGINAL PROGRAM.
000860*    07-02-91  JS  0007  ADDED THE PATIENT-ID FILTER - MONITORING
000880*                        WAS ORIGINALLY WHOLE-FLOOR ONLY.
000900*    02-17-95  RT  0028  SWITCHED TO CALLING DEVCALC INSTEAD OF
000920*                        THE RANGE CHECK BUILT INTO THIS PROGRAM -
000940*                        SEE DEVCALC CHANGE LOG TICKET HG-0112.
000960*    11-30-98  RT  0036  Y2K REVIEW - VTL-READING-TS AND
000980*                        ALR-READING-TS ARE FULL EPOCH FIELDS.
001000*                        NO CHANGE REQUIRED.  SIGNED OFF MEMO
001020*                        98-44.
001040*    03-08-00  RT  0039  RESTART THE INNER LOOP FROM THE TOP OF
001060*                        VTLSTOR FOR EACH VITAL INSTEAD OF
001080*                        CARRYING ONE OPEN CURSOR THROUGH ALL SIX
001100*                        PASSES - THE OLD WAY LEFT THE FILE
001120*                        POSITIONED WRONG IF A CALLER PASSED A
001140*                        PATIENT FILTER THAT MATCHED ZERO ROWS.
001160*    09-14-00  RT  0042  WS-FILTER-ACTIVE-SW, WS-EOF-SW AND THE
001180*                        TWO WORK CONSTANTS HAD BEEN BURIED IN
001200*                        WS-WORK-FIELDS - PULLED THEM OUT TO
001220*                        77-LEVELS LIKE PATSRCH DOES.  HG-0166.
001240*    09-14-00  RT  0043  250-WRITE-ALERT WAS DROPPING THE
001260*                        OBSERVED VALUE AND THE RANGE BOUNDS -
001280*                        ALR-MESSAGE-TXT SAID ONLY "READING OUT
001300*                        OF RANGE" WITH NO NUMBERS IN IT.  NOW
001320*                        BUILDS "VITAL=VALUE OUTSIDE [LOW,HIGH]"
001340*                        FROM DC-OBSERVED-VALUE/DC-LOW-BOUND/
001360*                        DC-HIGH-BOUND, ALSO ADDED THE MISSING
001380*                        DC-DEVIATION-REC/DC-RETURN-CD WORKING-
001400*                        STORAGE COPY OF DEVCALC'S LINKAGE SHAPE.
001420*                        TICKET HG-0170.
001440*    09-15-00  RT  0044  050-LOAD-VITAL-TABLE HAD THE SIX VITAL
001460*                        NAMES SPELLED WITH UNDERSCORES - EVERY
001480*                        ALR-VITAL-NAME AND ALR-MESSAGE-TXT CAME
001500*                        OUT "HEART_RATE" INSTEAD OF "HEART-RATE",
001520*                        NOT MATCHING DEVCALC'S OWN RANGE TABLE
001540*                        OR ALERTREC.CPY'S REV B REMARKS.  NAMES
001560*                        ARE NOW HYPHENATED LIKE EVERYTHING ELSE
001580*                        IN THE TREE.  TICKET HG-0177.
001600******************************************************************
001620 ENVIRONMENT DIVISION.
001640 CONFIGURATION SECTION.
001660 SOURCE-COMPUTER. IBM-390.
001680 OBJECT-COMPUTER. IBM-390.
001700 SPECIAL-NAMES.
001720     C01 IS NEXT-PAGE.
001740
001760 INPUT-OUTPUT SECTION.
001780 FILE-CONTROL.
001800     SELECT SYSOUT
001820     ASSIGN TO UT-S-SYSOUT
001840       ORGANIZATION IS SEQUENTIAL.
001860
001880     SELECT VTLSTOR
001900     ASSIGN TO UT-S-VTLSTOR
001920       ACCESS MODE IS SEQUENTIAL
001940       FILE STATUS IS VFCODE.
001960
001980     SELECT ALRTSTOR
002000     ASSIGN TO UT-S-ALRTSTOR
002020       ACCESS MODE IS SEQUENTIAL
002040       FILE STATUS IS AFCODE.
002060
002080 DATA DIVISION.
002100 FILE SECTION.
002120 FD  SYSOUT
002140     RECORDING MODE IS F
002160     LABEL RECORDS ARE STANDARD
002180     RECORD CONTAINS 130 CHARACTERS
002200     BLOCK CONTAINS 0 RECORDS
002220     DATA RECORD IS SYSOUT-REC.
002240 01  SYSOUT-REC  PIC X(130).
002260
002280 FD  VTLSTOR
002300     RECORDING MODE IS F
002320     LABEL RECORDS ARE STANDARD
002340     RECORD CONTAINS 70 CHARACTERS
002360     BLOCK CONTAINS 0 RECORDS
002380     DATA RECORD IS VTL-VITALS-RECORD.
002400     COPY VITALREC.
002420
002440 FD  ALRTSTOR
002460     RECORDING MODE IS F
002480     LABEL RECORDS ARE STANDARD
002500     RECORD CONTAINS 110 CHARACTERS
002520     BLOCK CONTAINS 0 RECORDS
002540     DATA RECORD IS ALR-ALERT-RECORD.
002560     COPY ALERTREC.
002580
002600 WORKING-STORAGE SECTION.
002620 01  FILE-STATUS-CODES.
002640     05  VFCODE                  PIC X(2).
002660         88  VFCODE-OK                  VALUE "00".
002680         88  VFCODE-EOF                  VALUE "10".
002700     05  AFCODE                  PIC X(2).
002720         88  AFCODE-OK                  VALUE "00".
002740     05  FILLER                  PIC X(4).
002760
002780* THE SIX MONITORED VITALS.  SAME SEARCH SHAPE AS THE OLD
002800* EQUIPMENT TABLE - ONE ENTRY PER VITAL, WALKED WITH SET/SEARCH.
002820 01  WS-VITAL-TABLE-AREA.
002840     05  WS-VITAL-ENTRY          OCCURS 6 TIMES
002860                                 INDEXED BY WS-VITAL-X.
002880         10  WS-VITAL-NAME       PIC X(12).
002900         10  WS-VITAL-DC-INDEX   PIC 9(1).
002920     05  FILLER                  PIC X(6).
002940
002960 01  WS-WORK-FIELDS.
002980     05  WS-PATIENT-FILTER       PIC X(10).
003000     05  WS-RECORDS-SCANNED      PIC 9(7) COMP-3.
003020     05  WS-RECORDS-SCANNED-DSP REDEFINES WS-RECORDS-SCANNED
003040                                 PIC X(4).
003060     05  WS-ALERTS-WRITTEN       PIC 9(7) COMP-3.
003080     05  WS-ALERTS-WRITTEN-DSP REDEFINES WS-ALERTS-WRITTEN
003100                                 PIC X(4).
003120     05  PARA-NAME               PIC X(30).
003140     05  FILLER                  PIC X(15).
003160
003180* 09-14-00 RT - EDITED FIELDS FOR ALR-MESSAGE-TXT - THE OBSERVED
003200* VALUE AND BOTH RANGE BOUNDS NOW GO INTO THE MESSAGE TO ONE
003220* DECIMAL, NOT JUST THE VITAL NAME.  TICKET HG-0170.
003240 01  WA-ALERT-EDIT-FIELDS.
003260     05  WA-VALUE-1DP            PIC S9(3)V9 COMP-3.
003280     05  WA-LOW-1DP              PIC S9(3)V9 COMP-3.
003300     05  WA-HIGH-1DP             PIC S9(3)V9 COMP-3.
003320     05  WA-VALUE-OUT            PIC -ZZ9.9.
003340     05  WA-LOW-OUT              PIC -ZZ9.9.
003360     05  WA-HIGH-OUT             PIC -ZZ9.9.
003380     05  FILLER                  PIC X(6).
003400
003420* 09-14-00 RT - FILTER SWITCH, EOF SWITCH AND THE TWO WORK
003440* CONSTANTS PULLED BACK OUT TO 77-LEVELS - PATSRCH, THIS
003460* PROGRAM'S OWN CLOSEST RELATION, HAS ALWAYS KEPT ITS SWITCHES
003480* AND CONSTANTS AT THE 77 LEVEL AND NEVER BURIED THEM IN A
003500* GROUP.  TICKET HG-0166.
003520 77  WS-FILTER-ACTIVE-SW         PIC X(1) VALUE SPACE.
003540     88  WS-FILTER-IS-ACTIVE     VALUE 'Y'.
003560 77  WS-EOF-SW                   PIC X(1) VALUE SPACE.
003580     88  WS-NO-MORE-VITALS       VALUE 'Y'.
003600 77  ZERO-VAL                    PIC S9(4) COMP VALUE 0.
003620 77  ONE-VAL                     PIC S9(4) COMP VALUE 1.
003640
003660* PASSED TO DEVCALC SO IT CAN TELL US WHETHER THE READING FOR
003680* WS-VITAL-X IS IN RANGE AND, IF NOT, HOW FAR OUT AND HOW BAD.
003700 01  DC-DEVIATION-REC.
003720     05  DC-VITAL-INDEX          PIC 9(1).
003740         88  DC-IS-HEART-RATE        VALUE 1.
003760         88  DC-IS-BP-SYSTOLIC       VALUE 2.
003780         88  DC-IS-BP-DIASTOLIC      VALUE 3.
003800         88  DC-IS-TEMPERATURE       VALUE 4.
003820         88  DC-IS-SPO2              VALUE 5.
003840         88  DC-IS-RESP-RATE         VALUE 6.
003860     05  DC-OBSERVED-VALUE       PIC S9(3)V99.
003880     05  DC-RANGE-NAME-OUT       PIC X(12).
003900     05  DC-LOW-BOUND            PIC S9(3)V99.
003920     05  DC-HIGH-BOUND           PIC S9(3)V99.
003940     05  DC-DEVIATION-OUT        PIC S9(3)V9(4).
003960     05  DC-SEVERITY-CD          PIC X(8).
003980         88  DC-IS-WARNING           VALUE 'WARNING '.
004000         88  DC-IS-CRITICAL          VALUE 'CRITICAL'.
004020     05  FILLER                  PIC X(4).
004040 01  DC-RETURN-CD                PIC S9(4) COMP.
004060
004080* PASSED TO MSGTRIM SO THE VITAL NAME CAN BE STRING'D INTO
004100* ALR-MESSAGE-TXT WITHOUT A RAGGED RUN OF EMBEDDED SPACES.
004120 01  MSGTRIM-REC.
004140     05  MT-INPUT-TEXT           PIC X(60).
004160     05  MT-TRIMMED-LEN          PIC S9(4) COMP.
004180     05  MT-TRIMMED-LEN-DSP REDEFINES MT-TRIMMED-LEN
004200                                 PIC X(2).
004220     05  FILLER                  PIC X(2).
004240 01  MT-RETURN-CD                PIC S9(4) COMP.
004260 COPY ABENDREC.
004280
004300 LINKAGE SECTION.
004320 01  AS-SCAN-REC.
004340     05  AS-PATIENT-FILTER       PIC X(10).
004360     05  AS-ALERT-COUNT          PIC 9(7).
004380     05  FILLER                  PIC X(3).
004400
004420 01  AS-RETURN-CD                PIC S9(4) COMP.
004440
004460 PROCEDURE DIVISION USING AS-SCAN-REC, AS-RETURN-CD.
004480     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004500     PERFORM 100-SCAN-ONE-VITAL THRU 100-EXIT
004520         VARYING WS-VITAL-X FROM 1 BY 1
004540         UNTIL WS-VITAL-X > 6.
004560     PERFORM 999-CLEANUP THRU 999-EXIT.
004580     GOBACK.
004600
004620 000-HOUSEKEEPING.
004640     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004660     MOVE ZERO TO WS-ALERTS-WRITTEN.
004680     MOVE AS-PATIENT-FILTER TO WS-PATIENT-FILTER.
004700     IF WS-PATIENT-FILTER = SPACES
004720         MOVE 'N' TO WS-FILTER-ACTIVE-SW
004740     ELSE
004760         MOVE 'Y' TO WS-FILTER-ACTIVE-SW.
004780     PERFORM 050-LOAD-VITAL-TABLE THRU 050-EXIT.
004800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
004820 000-EXIT.
004840     EXIT.
004860
004880*----------------------------------------------------------------*
004900* VITAL NAME TABLE - THE NAMES MATCH ALR-VITAL-NAME EXACTLY SO   *
004920* THE REPORT SIDE DOES NOT NEED A SEPARATE TRANSLATE TABLE.      *
004940*----------------------------------------------------------------*
004960 050-LOAD-VITAL-TABLE.
004980     MOVE "HEART-RATE  "  TO WS-VITAL-NAME(1).
005000     MOVE 1                TO WS-VITAL-DC-INDEX(1).
005020     MOVE "BP-SYSTOLIC "  TO WS-VITAL-NAME(2).
005040     MOVE 2                TO WS-VITAL-DC-INDEX(2).
005060     MOVE "BP-DIASTOLIC"  TO WS-VITAL-NAME(3).
005080     MOVE 3                TO WS-VITAL-DC-INDEX(3).
005100     MOVE "TEMPERATURE "  TO WS-VITAL-NAME(4).
005120     MOVE 4                TO WS-VITAL-DC-INDEX(4).
005140     MOVE "SPO2        "  TO WS-VITAL-NAME(5).
005160     MOVE 5                TO WS-VITAL-DC-INDEX(5).
005180     MOVE "RESP-RATE   "  TO WS-VITAL-NAME(6).
005200     MOVE 6                TO WS-VITAL-DC-INDEX(6).
005220 050-EXIT.
005240     EXIT.
005260
005280*----------------------------------------------------------------*
005300* ONE FULL PASS OF VTLSTOR FOR THE VITAL AT WS-VITAL-X.          *
005320*----------------------------------------------------------------*
005340 100-SCAN-ONE-VITAL.
005360     MOVE "100-SCAN-ONE-VITAL" TO PARA-NAME.
005380     MOVE 'N' TO WS-EOF-SW.
005400     IF WS-VITAL-X NOT = 1
005420         CLOSE VTLSTOR
005440         OPEN INPUT VTLSTOR.
005460     PERFORM 900-READ-VTLSTOR THRU 900-EXIT.
005480     PERFORM 200-CHECK-ONE-READING THRU 200-EXIT
005500         UNTIL WS-NO-MORE-VITALS.
005520 100-EXIT.
005540     EXIT.
005560
005580 200-CHECK-ONE-READING.
005600     MOVE "200-CHECK-ONE-READING" TO PARA-NAME.
005620     IF WS-VITAL-X = 1
005640         ADD 1 TO WS-RECORDS-SCANNED.
005660     IF NOT WS-FILTER-IS-ACTIVE
005680        OR VTL-PATIENT-ID = WS-PATIENT-FILTER
005700         PERFORM 210-CALL-DEVCALC THRU 210-EXIT
005720         IF DC-SEVERITY-CD NOT = SPACES
005740             PERFORM 250-WRITE-ALERT THRU 250-EXIT.
005760     PERFORM 900-READ-VTLSTOR THRU 900-EXIT.
005780 200-EXIT.
005800     EXIT.
005820
005840 210-CALL-DEVCALC.
005860     MOVE "210-CALL-DEVCALC" TO PARA-NAME.
005880     MOVE WS-VITAL-DC-INDEX(WS-VITAL-X) TO DC-VITAL-INDEX.
005900     EVALUATE WS-VITAL-X
005920         WHEN 1  MOVE VTL-HEART-RATE    TO DC-OBSERVED-VALUE
005940         WHEN 2  MOVE VTL-BP-SYSTOLIC   TO DC-OBSERVED-VALUE
005960         WHEN 3  MOVE VTL-BP-DIASTOLIC  TO DC-OBSERVED-VALUE
005980         WHEN 4  MOVE VTL-TEMPERATURE   TO DC-OBSERVED-VALUE
006000         WHEN 5  MOVE VTL-SPO2-PCT      TO DC-OBSERVED-VALUE
006020         WHEN 6  MOVE VTL-RESP-RATE     TO DC-OBSERVED-VALUE
006040     END-EVALUATE.
006060     CALL "DEVCALC" USING DC-DEVIATION-REC, DC-RETURN-CD.
006080     IF DC-RETURN-CD NOT = ZERO
006100         MOVE "DEVCALC CALL FAILED" TO ABEND-REASON-TXT
006120         GO TO 1000-ABEND-RTN.
006140 210-EXIT.
006160     EXIT.
006180
006200 250-WRITE-ALERT.
006220     MOVE "250-WRITE-ALERT" TO PARA-NAME.
006240     MOVE VTL-PATIENT-ID        TO ALR-PATIENT-ID.
006260     MOVE VTL-READING-TS        TO ALR-READING-TS.
006280     MOVE WS-VITAL-NAME(WS-VITAL-X) TO ALR-VITAL-NAME.
006300     MOVE DC-OBSERVED-VALUE     TO ALR-OBSERVED-VALUE.
006320     MOVE DC-SEVERITY-CD        TO ALR-SEVERITY-CD.
006340     MOVE SPACES TO MT-INPUT-TEXT.
006360     MOVE WS-VITAL-NAME(WS-VITAL-X) TO MT-INPUT-TEXT.
006380     CALL "MSGTRIM" USING MSGTRIM-REC, MT-RETURN-CD.
006400     COMPUTE WA-VALUE-1DP ROUNDED = DC-OBSERVED-VALUE.
006420     COMPUTE WA-LOW-1DP   ROUNDED = DC-LOW-BOUND.
006440     COMPUTE WA-HIGH-1DP  ROUNDED = DC-HIGH-BOUND.
006460     MOVE WA-VALUE-1DP TO WA-VALUE-OUT.
006480     MOVE WA-LOW-1DP   TO WA-LOW-OUT.
006500     MOVE WA-HIGH-1DP  TO WA-HIGH-OUT.
006520     STRING WS-VITAL-NAME(WS-VITAL-X)(1:MT-TRIMMED-LEN)
006540                DELIMITED BY SIZE
006560            "=" DELIMITED BY SIZE
006580            WA-VALUE-OUT DELIMITED BY SIZE
006600            " OUTSIDE [" DELIMITED BY SIZE
006620            WA-LOW-OUT DELIMITED BY SIZE
006640            "," DELIMITED BY SIZE
006660            WA-HIGH-OUT DELIMITED BY SIZE
006680            "]" DELIMITED BY SIZE
006700         INTO ALR-MESSAGE-TXT.
006720     WRITE ALR-ALERT-RECORD.
006740     ADD 1 TO WS-ALERTS-WRITTEN.
006760     MOVE WS-ALERTS-WRITTEN TO AS-ALERT-COUNT.
006780 250-EXIT.
006800     EXIT.
006820
006840 800-OPEN-FILES.
006860     MOVE "800-OPEN-FILES" TO PARA-NAME.
006880     OPEN INPUT VTLSTOR.
006900     OPEN OUTPUT ALRTSTOR.
006920     OPEN OUTPUT SYSOUT.
006940 800-EXIT.
006960     EXIT.
006980
007000 850-CLOSE-FILES.
007020     MOVE "850-CLOSE-FILES" TO PARA-NAME.
007040     CLOSE VTLSTOR.
007060     CLOSE ALRTSTOR.
007080     CLOSE SYSOUT.
007100 850-EXIT.
007120     EXIT.
007140
007160 900-READ-VTLSTOR.
007180     MOVE "900-READ-VTLSTOR" TO PARA-NAME.
007200* EACH OF THE SIX PASSES RE-OPENS VTLSTOR AT 100-SCAN-ONE-VITAL -
007220* SEE THE 03-08-00 CHANGE LOG ENTRY ABOVE.
007240     READ VTLSTOR
007260         AT END
007280             MOVE 'Y' TO WS-EOF-SW.
007300 900-EXIT.
007320     EXIT.
007340
007360 999-CLEANUP.
007380     MOVE "999-CLEANUP" TO PARA-NAME.
007400     MOVE ZERO TO AS-RETURN-CD.
007420     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
007440 999-EXIT.
007460     EXIT.
007480
007500 1000-ABEND-RTN.
007520     MOVE "ANOMSCAN" TO ABEND-PROGRAM-ID.
007540     MOVE PARA-NAME  TO ABEND-PARAGRAPH.
007560     MOVE "0099"     TO ABEND-REASON-CD.
007580     WRITE SYSOUT-REC FROM ABEND-MESSAGE-RECORD.
007600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
007620     DISPLAY "*** ABNORMAL END OF JOB-ANOMSCAN ***" UPON CONSOLE.
007640     DIVIDE ZERO-VAL INTO ONE-VAL.
