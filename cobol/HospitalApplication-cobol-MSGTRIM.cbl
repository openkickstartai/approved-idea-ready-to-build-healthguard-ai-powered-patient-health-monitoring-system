000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MSGTRIM.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/12/94.
000700 DATE-COMPILED. 04/12/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    MSGTRIM RETURNS THE TRIMMED LENGTH OF A TEXT FIELD - I.E.
001300*    HOW MANY CHARACTERS FROM THE LEFT BEFORE ONLY TRAILING
001400*    SPACES REMAIN.  ANOMSCAN AND PATSUM CALL IT WHILE BUILDING
001500*    THE ALR-MESSAGE-TXT AND REPORT-LINE FIELDS SO THE EDITED
001600*    VITAL NAME OR NUMBER CAN BE STRING'D IN WITHOUT A RAGGED
001700*    RUN OF EMBEDDED SPACES.
001800*
001900*CHANGE LOG.
002000*    04-12-94  JS  0001  ORIGINAL PROGRAM.
002100*    09-19-96  JS  0009  CHANGED THE BACKWARD SCAN TO A PRETEST
002200*                        PERFORM SO THE SUBSTRING REFERENCE
002300*                        NEVER GETS EVALUATED AT POSITION ZERO -
002400*                        THE OLD VERSION ABENDED ON AN ALL-SPACE
002500*                        INPUT FIELD.  TICKET HG-0047.
002600*    11-30-98  RT  0014  Y2K REVIEW - NO DATE FIELDS IN THIS
002700*                        PROGRAM, NO CHANGE REQUIRED.  SIGNED
002800*                        OFF PER MEMO 98-44.
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     CLASS MT-NON-BLANK IS "A" THRU "Z", "0" THRU "9".
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100* DSP REDEFINE BELOW LETS A DEBUG DISPLAY SHOW WS-SCAN-POS'S
004200* BYTES WITHOUT AN EXTRA NUMERIC MOVE - SAME HABIT USED IN
004300* DEVCALC'S WORKING STORAGE.
004400 01  WS-WORK-FIELDS.
004500     05  WS-SCAN-POS             PIC S9(4) COMP.
004600     05  WS-SCAN-POS-DSP REDEFINES WS-SCAN-POS
004700                                 PIC X(2).
004800     05  WS-FOUND-SW             PIC X(1).
004900         88  WS-CHAR-FOUND           VALUE 'Y'.
005000         88  WS-CHAR-NOT-FOUND       VALUE 'N'.
005100     05  WS-TEXT-LEN             PIC S9(4) COMP.
005200     05  WS-TEXT-LEN-DSP REDEFINES WS-TEXT-LEN
005300                                 PIC X(2).
005400     05  WS-TRIMMED-LEN-HOLD     PIC S9(4) COMP.
005500     05  WS-TRIMMED-LEN-HOLD-DSP REDEFINES WS-TRIMMED-LEN-HOLD
005600                                 PIC X(2).
005700     05  FILLER                  PIC X(8).
005800
005900 LINKAGE SECTION.
006000 01  MSGTRIM-REC.
006100     05  MT-INPUT-TEXT           PIC X(60).
006200     05  MT-TRIMMED-LEN          PIC S9(4) COMP.
006250     05  FILLER                  PIC X(2).
006300
006400 01  MT-RETURN-CD                PIC S9(4) COMP.
006500
006600 PROCEDURE DIVISION USING MSGTRIM-REC, MT-RETURN-CD.
006700
006800 000-HOUSEKEEPING.
006900     PERFORM 100-FIND-LENGTH THRU 100-EXIT.
007000     MOVE ZERO TO MT-RETURN-CD.
007100     GOBACK.
007200
007300 100-FIND-LENGTH.
007400     MOVE LENGTH OF MT-INPUT-TEXT TO WS-SCAN-POS, WS-TEXT-LEN.
007500     MOVE 'N' TO WS-FOUND-SW.
007600     PERFORM 150-SCAN-BACKWARD THRU 150-EXIT
007700         UNTIL WS-CHAR-FOUND OR WS-SCAN-POS = 0.
007800     MOVE WS-SCAN-POS TO MT-TRIMMED-LEN.
007900     MOVE MT-TRIMMED-LEN TO WS-TRIMMED-LEN-HOLD.
008000 100-EXIT.
008100     EXIT.
008200
008300 150-SCAN-BACKWARD.
008400     IF MT-INPUT-TEXT(WS-SCAN-POS:1) NOT = SPACE
008500         MOVE 'Y' TO WS-FOUND-SW
008600     ELSE
008700         SUBTRACT 1 FROM WS-SCAN-POS.
008800 150-EXIT.
008900     EXIT.
